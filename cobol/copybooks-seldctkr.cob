000100*******************************************                               
000110*                                          *                              
000120*  FILE CONTROL - TICKER REQUEST FILE     *                               
000130*     (INPUT - LINE SEQUENTIAL)           *                               
000140*******************************************                               
000150*                                                                         
000160* 09/03/26 RJM - CREATED.                                                 
000170*                                                                         
000180 SELECT  DC-TICKER-FILE    ASSIGN TO "DCTKR"                              
000190     ORGANIZATION LINE SEQUENTIAL                                         
000200     FILE STATUS IS DCT-STATUS.                                           
000210*                                                                         
