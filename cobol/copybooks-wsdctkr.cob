000100*******************************************                               
000110*                                          *                              
000120* RECORD DEFINITION FOR TICKER REQUEST    *                               
000130*           FILE                          *                               
000140*     LINE SEQUENTIAL - ONE PER COMPANY   *                               
000150*******************************************                               
000160* FILE SIZE 20 BYTES.                                                     
000170*                                                                         
000180* 09/03/26 RJM - CREATED.                                                 
000190*                                                                         
000200 01  DC-TICKER-REQUEST-RECORD.                                            
000210     03  TKR-TICKER            PIC X(10).                                 
000220     03  FILLER                PIC X(10).                                 
000230*                                                                         
