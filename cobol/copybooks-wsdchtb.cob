000100*******************************************                               
000110*                                          *                              
000120*  WORKING STORAGE - FINANCIAL HISTORY    *                               
000130*    IN-MEMORY TABLE                      *                               
000140*    LOADED ONCE FROM DCHIS AT START OF   *                               
000150*    JOB, SEARCHED PER TICKER THEREAFTER  *                               
000160*    AS ORIGINAL PROGRAM HELD ALL DATA    *                               
000170*    FOR ALL COMPANIES IN MEMORY TOO.     *                               
000180*******************************************                               
000190*                                                                         
000200* 09/03/26 RJM - CREATED.                                                 
000210* 17/03/26 RJM - TABLE SIZE UPPED FROM 1000 TO 2000 - RAN OUT FOR         
000220*                THE FULL FTSE/ASX TEST DECK.                             
000230*                                                                         
000240 01  WS-HISTORY-TABLE.                                                    
000250     03  WS-HISTORY-COUNT        PIC 9(5)      COMP  VALUE ZERO.          
000260     03  FILLER                  PIC X(08).                               
000270     03  WS-HISTORY-ENTRY        OCCURS 2000 TIMES                        
000280                                  INDEXED BY WS-HIS-IX.                   
000290         05  WSH-TICKER          PIC X(10).                               
000300         05  WSH-FISCAL-YEAR     PIC 9(4)      COMP.                      
000310         05  WSH-REVENUE         PIC S9(13)    COMP-3.                    
000320         05  WSH-EBIT            PIC S9(13)    COMP-3.                    
000330         05  WSH-EBIT-FLAG       PIC X.                                   
000340         05  WSH-DEPR-AMORT      PIC S9(13)    COMP-3.                    
000350         05  WSH-DA-FLAG         PIC X.                                   
000360         05  WSH-WORKING-CAPITAL PIC S9(13)    COMP-3.                    
000370         05  WSH-WC-FLAG         PIC X.                                   
000380         05  WSH-CAPEX           PIC S9(13)    COMP-3.                    
000390         05  WSH-CAPEX-FLAG      PIC X.                                   
000400         05  FILLER              PIC X(05).                               
000410*                                                                         
