000100*******************************************                               
000110*                                          *                              
000120*  FILE CONTROL - SCENARIOS LONG FILE     *                               
000130*     (OUTPUT - LINE SEQUENTIAL)          *                               
000140*******************************************                               
000150*                                                                         
000160* 10/03/26 RJM - CREATED.                                                 
000170*                                                                         
000180 SELECT  DC-SCENARIO-LONG-FILE  ASSIGN TO "DCSCL"                         
000190     ORGANIZATION LINE SEQUENTIAL                                         
000200     FILE STATUS IS DCL-STATUS.                                           
000210*                                                                         
