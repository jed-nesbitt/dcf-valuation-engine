000100*******************************************                               
000110*                                          *                              
000120*  CALL LINKAGE - DC000 TO/FROM DC200     *                               
000130*    (SENSITIVITY GRID)                   *                               
000140*    COPIED INTO DC000 WORKING-STORAGE    *                               
000150*    (AS WS-DC200-LINKAGE, REPLACING)     *                               
000160*    AND INTO DC200 LINKAGE SECTION       *                               
000170*    UNCHANGED.                           *                               
000180*******************************************                               
000190*                                                                         
000200* 11/03/26 RJM - CREATED.                                                 
000210*                                                                         
000220 01  DC200-LINKAGE.                                                       
000230     03  L2-IN-TICKER                PIC X(10).                           
000240     03  L2-IN-BASE-WACC             PIC S9(1)V9(6) COMP-3.               
000250     03  L2-IN-TERMINAL-GROWTH       PIC S9(1)V9(6) COMP-3.               
000260     03  L2-IN-CASH                  PIC S9(13)     COMP-3.               
000270     03  L2-IN-TOTAL-DEBT            PIC S9(13)     COMP-3.               
000280     03  L2-IN-SHARES-OUT            PIC 9(12)      COMP.                 
000290     03  L2-IN-FCF-TBL               OCCURS 10                            
000300                                      PIC S9(9)V99   COMP-3.              
000310     03  L2-OUT-GRID                 OCCURS 25.                           
000320         05  L2-WACC-BPS-SHIFT       PIC S9(4)      COMP.                 
000330         05  L2-TG-BPS-SHIFT         PIC S9(4)      COMP.                 
000340         05  L2-WACC                 PIC S9(1)V9(6) COMP-3.               
000350         05  L2-TERMINAL-GROWTH      PIC S9(1)V9(6) COMP-3.               
000360         05  L2-DCF-PRICE            PIC S9(9)V99   COMP-3.               
000370         05  FILLER                  PIC X(04).                           
000380*                                                                         
