000100*******************************************                               
000110*                                          *                              
000120*  FILE CONTROL - BASE DETAILS FILE       *                               
000130*     (OUTPUT - LINE SEQUENTIAL)          *                               
000140*******************************************                               
000150*                                                                         
000160* 10/03/26 RJM - CREATED.                                                 
000170*                                                                         
000180 SELECT  DC-BASE-DETAIL-FILE  ASSIGN TO "DCBAS"                           
000190     ORGANIZATION LINE SEQUENTIAL                                         
000200     FILE STATUS IS DCB-STATUS.                                           
000210*                                                                         
