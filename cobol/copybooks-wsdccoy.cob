000100*******************************************                               
000110*                                          *                              
000120*  RECORD DEFINITION FOR COMPANY MASTER   *                               
000130*           FILE                          *                               
000140*     USES COY-TICKER AS KEY              *                               
000150*******************************************                               
000160* FILE SIZE 128 BYTES.                                                    
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 09/03/26 RJM - CREATED.                                                 
000210* 14/03/26 RJM - BETA SIZE CHGD S9(1)V9(4), ADDED BETA-FLAG.              
000220* 22/03/26 RJM - DEBT & TAX EXPENSE FIELDS SPLIT OUT FROM ONE             
000230*                COMBINED BLOCK - EASIER TO FLAG INDIVIDUALLY.            
000240*                                                                         
000250 01  DC-COMPANY-MASTER-RECORD.                                            
000260     03  COY-TICKER               PIC X(10).                              
000270     03  COY-NAME                 PIC X(30).                              
000280*                                     FALLS BACK TO TICKER IF             
000290*                                     SPACES                              
000300     03  COY-CURRENT-PRICE        PIC S9(7)V99    COMP-3.                 
000310*                                     MUST BE GREATER THAN ZERO           
000320     03  COY-SHARES-OUT           PIC 9(12)       COMP.                   
000330*                                     MUST BE GREATER THAN ZERO           
000340     03  COY-BETA                 PIC S9(1)V9(4)  COMP-3.                 
000350     03  COY-BETA-FLAG            PIC X.                                  
000360*                                     Y = BETA PRESENT ON INPUT           
000370     03  COY-MARKET-CAP           PIC S9(13)      COMP-3.                 
000380*                                     THOUSANDS, MUST BE > ZERO           
000390     03  COY-CASH                 PIC S9(13)      COMP-3.                 
000400*                                     THOUSANDS, ZERO IF UNKNOWN          
000410     03  COY-TOTAL-DEBT           PIC S9(13)      COMP-3.                 
000420*                                     THOUSANDS - ZERO MEANS              
000430*                                     DERIVE FROM LONG + SHORT            
000440*                                     TERM DEBT                           
000450     03  COY-TOTAL-DEBT-FLAG      PIC X.                                  
000460*                                     Y = TOTAL-DEBT PRESENT              
000470     03  COY-LONG-TERM-DEBT       PIC S9(13)      COMP-3.                 
000480*                                     USED ONLY WHEN TOTAL-DEBT           
000490*                                     ABSENT, DEFAULT ZERO                
000500     03  COY-SHORT-TERM-DEBT      PIC S9(13)      COMP-3.                 
000510*                                     USED ONLY WHEN TOTAL-DEBT           
000520*                                     ABSENT, DEFAULT ZERO                
000530     03  COY-INTEREST-EXPENSE     PIC S9(13)      COMP-3.                 
000540*                                     MOST RECENT YEAR, ABS VALUE         
000550     03  COY-INT-EXP-FLAG         PIC X.                                  
000560*                                     Y = PRESENT ON INPUT                
000570     03  COY-TAX-EXPENSE          PIC S9(13)      COMP-3.                 
000580*                                     MOST RECENT YEAR, ABS VALUE         
000590     03  COY-PRETAX-INCOME        PIC S9(13)      COMP-3.                 
000600*                                     MOST RECENT YEAR, SIGNED            
000610     03  COY-TAX-FLAG             PIC X.                                  
000620*                                     Y = BOTH TAX FIELDS PRESENT         
000630     03  FILLER                   PIC X(12).                              
000640*                                                                         
