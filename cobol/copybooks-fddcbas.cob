000100*******************************************                               
000110*                                          *                              
000120*  FD - BASE DETAILS FILE                  *                              
000130*     ONE DELIMITED TEXT RECORD PER       *                               
000140*     VALUED COMPANY, BASE SCENARIO       *                               
000150*     ONLY.                               *                               
000160*******************************************                               
000170*                                                                         
000180* 10/03/26 RJM - CREATED.                                                 
000190* 19/03/26 RJM - CHANGED FROM A DELIMITED TEXT LINE TO A STRUCTURE        
000200*                RECORD, TO MATCH THE OTHER DCF OUTPUT FILES.             
000210* 02/04/26 PJH - REQUEST 2607 - REVERSED THE ABOVE.  BACK TO A            
000220*                DELIMITED TEXT RECORD WITH A HEADER ROW.                 
000230*                                                                         
000240 FD  DC-BASE-DETAIL-FILE.                                                 
000250     COPY "COPYBOOKS-WSDCBAS.COB".                                        
000260*                                                                         
