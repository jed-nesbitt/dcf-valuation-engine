000100*******************************************                               
000110*                                          *                              
000120*  FD - SCENARIOS LONG FILE                *                              
000130*     ONE DELIMITED TEXT RECORD PER       *                               
000140*     VALUED COMPANY PER SCENARIO (3      *                               
000150*     RECORDS PER COMPANY, GROUPED BY     *                               
000160*     SCENARIO).                          *                               
000170*******************************************                               
000180*                                                                         
000190* 10/03/26 RJM - CREATED.                                                 
000200* 19/03/26 RJM - CHANGED FROM A DELIMITED TEXT LINE TO A STRUCTURE        
000210*                RECORD, TO MATCH THE WIDE FILE IT IS BUILT FROM.         
000220* 02/04/26 PJH - REQUEST 2607 - REVERSED THE ABOVE.  BACK TO A            
000230*                DELIMITED TEXT RECORD WITH A HEADER ROW.                 
000240*                                                                         
000250 FD  DC-SCENARIO-LONG-FILE.                                               
000260     COPY "COPYBOOKS-WSDCSCL.COB".                                        
000270*                                                                         
