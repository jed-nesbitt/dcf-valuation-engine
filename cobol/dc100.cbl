000100 IDENTIFICATION          DIVISION.                                        
000110*========================                                                 
000120*                                                                         
000130**                                                                        
000140      PROGRAM-ID.         DC100.                                          
000150**                                                                        
000160     AUTHOR.             R J MARSTON FBCS, FIDM, FIDPM.                   
000170**                                                                        
000180     INSTALLATION.       HOLBROOK FINANCIAL - DCF VALUATION UNIT.         
000190**                                                                        
000200     DATE-WRITTEN.       10/03/1989.                                      
000210**                                                                        
000220     DATE-COMPILED.                                                       
000230**                                                                        
000240     SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, HOLBROOK        
000250                         FINANCIAL.  PROPRIETARY AND CONFIDENTIAL         
000260                         - FOR INTERNAL USE ONLY.  NOT FOR                
000270                         DISCLOSURE OUTSIDE THE COMPANY WITHOUT           
000280                         WRITTEN AUTHORITY.                               
000290**                                                                        
000300     REMARKS.            VALUATION CORE.                                  
000310                         GIVEN ONE COMPANY MASTER RECORD, ITS             
000320                         FINANCIAL HISTORY AND A SCENARIO GROWTH          
000330                         MULTIPLIER, VALIDATES THE MASTER, DERIVES        
000340                         WACC AND THE HISTORICAL OPERATING                
000350                         RATIOS, PROJECTS TEN YEARS OF UNLEVERED          
000360                         FREE CASH FLOW UNDER A FADING GROWTH             
000370                         PATH, DISCOUNTS TO AN ENTERPRISE VALUE           
000380                         AND RETURNS A PER SHARE DCF PRICE.               
000390                         CALLED 3 TIMES PER TICKER BY DC000 (ONE          
000400                         CALL PER SCENARIO) AND ONCE MORE                 
000410                         INDIRECTLY VIA THE FCF TABLE IT HANDS            
000420                         BACK FOR DC200'S SENSITIVITY GRID.               
000430**                                                                        
000440     VERSION.            SEE PROG-NAME IN WS.                             
000450**                                                                        
000460     CALLED MODULES.                                                      
000470                         NONE.                                            
000480**                                                                        
000490     FUNCTIONS USED:                                                      
000500                         NONE.                                            
000510    FILES USED :                                                          
000520                         NONE - ALL DATA PASSED ON THE USING              
000530                         PHRASE.                                          
000540*                                                                         
000550    ERROR MESSAGES USED.                                                  
000560* SYSTEM WIDE:                                                            
000570                        NONE.                                             
000580* PROGRAM SPECIFIC:                                                       
000590                        DC011 - DC017 (SEE BB010-VALIDATE-MASTER).        
000600**                                                                        
000610* CHANGES:                                                                
000620* 10/03/89 RJM - 1.0.00 CREATED - STARTED CODING FROM MAPS04              
000630*                       SHAPE.                                            
000640* 14/03/89 RJM -    .01 BETA SIZE CHANGED TO MATCH MASTER LAYOUT.         
000650* 18/03/89 RJM -    .02 CAPEX FALLBACK (DA + 0.5% REVENUE) ADDED          
000660*                       WHEN NO USABLE HISTORICAL CAPEX RATIO.            
000670* 22/03/89 RJM -    .03 TOTAL DEBT DERIVATION SPLIT OUT OF WACC           
000680*                       PARAGRAPH INTO ITS OWN STEP - WAS                 
000690*                       CONFUSING THE SENSITIVITY GRID CALLERS.           
000700* 19/11/98 RJM - 1.0.04 YEAR 2000 - FISCAL-YEAR WORK FIELDS ARE           
000710*                       FULL 4-DIGIT CCYY, NO 2-DIGIT YY                  
000720*                       ARITHMETIC ANYWHERE IN THE GROWTH-MEAN            
000730*                       OR MEDIAN CODE.                                   
000740* 14/02/99 RJM -    .05 Y2K SIGN-OFF - RE-TESTED GROWTH PATH FADE         
000750*                       ACROSS A CENTURY-ROLL HISTORY WINDOW.             
000760* 11/05/02 RJM - 1.1.00 TERMINAL VALUE GUARD ADDED - WACC NO              
000770*                       LONGER ALLOWED TO EQUAL OR UNDERCUT               
000780*                       TERMINAL GROWTH.                                  
000790* 09/09/09 RJM - 1.1.01 MEDIAN-OF-TABLE MADE A SHARED PARAGRAPH,          
000800*                       WAS CODED FOUR TIMES OVER BEFORE.                 
000810* 27/03/14 RJM - 1.1.02 DEBT FLOORED AT ZERO BEFORE USE IN WACC -         
000820*                       A NEGATIVE NET-DEBT TICKER WAS BLOWING            
000830*                       THE WEIGHT OF DEBT CALCULATION NEGATIVE.          
000840* 19/09/25 MJT - 1.2.00 REQUEST 2390 - WSDCPRM NOW HOLDS THE RUN          
000850*                       PARAMETERS AS VALUE CLAUSES INSTEAD OF A          
000860*                       FILE LOADED AT RUN TIME - NO CHANGE TO            
000870*                       THIS PROGRAM'S OWN VALUATION LOGIC, JUST A        
000880*                       RECOMPILE AGAINST THE NEW COPYBOOK.               
000890**                                                                        
000900*                                                                         
000910 ENVIRONMENT             DIVISION.                                        
000920*===============================                                          
000930*                                                                         
000940 CONFIGURATION           SECTION.                                         
000950 SPECIAL-NAMES.                                                           
000960     C01 IS TOP-OF-FORM.                                                  
000970*                                                                         
000980 INPUT-OUTPUT            SECTION.                                         
000990 FILE-CONTROL.                                                            
001000*                                                                         
001010 DATA                    DIVISION.                                        
001020*===============================                                          
001030*                                                                         
001040 FILE SECTION.                                                            
001050*                                                                         
001060 WORKING-STORAGE SECTION.                                                 
001070*------------------------                                                 
001080*                                                                         
001090 77  PROG-NAME               PIC X(17) VALUE "DC100 (1.2.00)".            
001100*                                                                         
001110 COPY "COPYBOOKS-WSDCPRM.COB".                                            
001120*                                                                         
001130 01  ERROR-MESSAGES.                                                      
001140     03  DC011      PIC X(40) VALUE                                       
001150                     "DC011 MISSING OR ZERO SHARES OUTSTANDING".          
001160     03  DC012      PIC X(18) VALUE "DC012 MISSING BETA".                 
001170     03  DC013      PIC X(32) VALUE                                       
001180                     "DC013 MISSING OR ZERO MARKET CAP".                  
001190     03  DC014      PIC X(27) VALUE "DC014 MISSING PRICE HISTORY".        
001200     03  DC015      PIC X(33) VALUE                                       
001210                     "DC015 MISSING REVENUE/EBIT SERIES".                 
001220     03  DC016      PIC X(32) VALUE                                       
001230                     "DC016 NOT ENOUGH REVENUE HISTORY".                  
001240     03  DC017      PIC X(32) VALUE                                       
001250                     "DC017 CANNOT COMPUTE EBIT MARGIN".                  
001260*                                                                         
001270 01  WS-SWITCHES.                                                         
001280     03  WS-VALID-SWITCH          PIC X     VALUE "Y".                    
001290         88  WS-IS-VALID                    VALUE "Y".                    
001300         88  WS-IS-INVALID                  VALUE "N".                    
001310*                                                                         
001320 01  WS-WACC-FIELDS.                                                      
001330     03  WS-TOTAL-DEBT            PIC S9(13)     COMP-3.                  
001340     03  WS-RISK-FREE             PIC S9(1)V9(6) COMP-3.                  
001350     03  WS-MARKET-PREMIUM        PIC S9(1)V9(6) COMP-3.                  
001360     03  WS-TAX-RATE              PIC S9(1)V9(6) COMP-3.                  
001370     03  WS-TAX-RATE-RAW          PIC S9(1)V9(6) COMP-3.                  
001380     03  WS-COST-OF-DEBT          PIC S9(1)V9(6) COMP-3.                  
001390     03  WS-COST-OF-DEBT-RAW      PIC S9(1)V9(6) COMP-3.                  
001400     03  WS-COST-OF-EQUITY        PIC S9(1)V9(6) COMP-3.                  
001410     03  WS-WD                    PIC S9(1)V9(6) COMP-3.                  
001420     03  WS-WACC                  PIC S9(1)V9(6) COMP-3.                  
001430*                                                                         
001440 01  WS-RATIO-FIELDS.                                                     
001450     03  WS-AVG-GROWTH            PIC S9(1)V9(6) COMP-3.                  
001460     03  WS-SCENARIO-GROWTH       PIC S9(1)V9(6) COMP-3.                  
001470     03  WS-EBIT-MARGIN-MEDIAN    PIC S9(1)V9(6) COMP-3.                  
001480     03  WS-DA-RATIO-MEDIAN       PIC S9(1)V9(6) COMP-3.                  
001490     03  WS-WC-RATIO-MEDIAN       PIC S9(1)V9(6) COMP-3.                  
001500     03  WS-CAPEX-RATIO-USED      PIC S9(1)V9(6) COMP-3.                  
001510     03  WS-CAPEX-RATIO-FLAG      PIC X.                                  
001520*                                                                         
001530 01  WS-GROWTH-SUM-WORK.                                                  
001540     03  WS-GS-SUM                PIC S9(5)V9(6) COMP-3.                  
001550     03  WS-GS-PAIRS              PIC S9(3)      COMP.                    
001560     03  WS-GS-PCT-CHG            PIC S9(3)V9(6) COMP-3.                  
001570*                                                                         
001580* MEDIAN-OF-TABLE WORKING STORAGE - SHARED BY THE FOUR RATIO              
001590* DERIVATIONS BELOW, ONE AT A TIME.                                       
001600*                                                                         
001610 01  WS-MEDIAN-WORK.                                                      
001620     03  WS-MEDIAN-COUNT          PIC 9         COMP  VALUE ZERO.         
001630     03  WS-MEDIAN-ARRAY          OCCURS 5                                
001640                                   PIC S9(1)V9(6) COMP-3.                 
001650     03  WS-MEDIAN-RESULT         PIC S9(1)V9(6) COMP-3.                  
001660     03  WS-MEDIAN-MID            PIC 9         COMP.                     
001670     03  WS-MEDIAN-TEMP           PIC S9(1)V9(6) COMP-3.                  
001680*                                                                         
001690 01  WS-GROWTH-PATH-TABLE.                                                
001700     03  WS-GROWTH-ENTRY          OCCURS 10                               
001710                                   PIC S9(1)V9(6) COMP-3.                 
001720*                                                                         
001730 01  WS-PROJECTION-TABLE.                                                 
001740     03  WS-PROJ-ENTRY            OCCURS 10.                              
001750         05  WS-P-REVENUE         PIC S9(13)V99 COMP-3.                   
001760         05  WS-P-EBIT            PIC S9(13)V99 COMP-3.                   
001770         05  WS-P-EBIAT           PIC S9(13)V99 COMP-3.                   
001780         05  WS-P-DA              PIC S9(13)V99 COMP-3.                   
001790         05  WS-P-CAPEX           PIC S9(13)V99 COMP-3.                   
001800         05  WS-P-DELTA-WC        PIC S9(13)V99 COMP-3.                   
001810         05  WS-P-FCF             PIC S9(13)V99 COMP-3.                   
001820         05  WS-P-PV-FCF          PIC S9(13)V99 COMP-3.                   
001830*                                                                         
001840 01  WS-REVENUE-ZERO              PIC S9(13)V99 COMP-3.                   
001850*                                                                         
001860 01  WS-VALUATION-FIELDS.                                                 
001870     03  WS-TERMINAL-VALUE        PIC S9(15)V99 COMP-3.                   
001880     03  WS-PV-TERMINAL-VALUE     PIC S9(15)V99 COMP-3.                   
001890     03  WS-EFFECTIVE-RATE        PIC S9(1)V9(6) COMP-3.                  
001900     03  WS-ENTERPRISE-VALUE      PIC S9(15)V99 COMP-3.                   
001910     03  WS-EQUITY-VALUE          PIC S9(15)V99 COMP-3.                   
001920     03  WS-DISCOUNT-FACTOR       PIC S9(3)V9(6) COMP-3.                  
001930*                                                                         
001940* SUBSCRIPTS AND LOOP COUNTERS - ALL COMP PER SHOP STANDARD.              
001950*                                                                         
001960 01  WS-SUBSCRIPTS.                                                       
001970     03  WS-IX                    PIC 99        COMP.                     
001980     03  WS-JX                    PIC 99        COMP.                     
001990     03  WS-YX                    PIC 99        COMP  VALUE ZERO.         
002000     03  WS-FADE-DENOM            PIC S9(3)V9(6) COMP-3.                  
002010*                                                                         
002020* ALTERNATE CHARACTER VIEW OF THE SUBSCRIPTS - HOUSE STANDARD,            
002030* KEPT EVEN THOUGH NEVER DISPLAYED BY THIS PROGRAM.                       
002040*                                                                         
002050 01  WS-SUBSCRIPTS-CHAR REDEFINES WS-SUBSCRIPTS.                          
002060     03  WS-IX-CHAR               PIC XX.                                 
002070     03  WS-JX-CHAR               PIC XX.                                 
002080     03  WS-YX-CHAR                PIC XX.                                
002090     03  WS-FADE-DENOM-CHAR       PIC X(9).                               
002100*                                                                         
002110* ALTERNATE VIEW OF A HISTORY ENTRY'S FISCAL YEAR - USED ONLY WHEN        
002120* PICKING THE "MOST RECENT 5" WINDOW FROM THE FULL HISTORY ARRAY.         
002130*                                                                         
002140 01  WS-YEAR-WINDOW-WORK          PIC 9(4)      COMP.                     
002150 01  WS-YEAR-WINDOW-REDEF REDEFINES WS-YEAR-WINDOW-WORK.                  
002160     03  WS-YW-CENTURY            PIC 99.                                 
002170     03  WS-YW-YEAR-OF-CENT       PIC 99.                                 
002180*                                                                         
002190* ALTERNATE PACKED/ZONED VIEW OF THE DISCOUNT FACTOR - HOUSE              
002200* STANDARD WORK AREA SHAPE, KEPT EVEN THOUGH NEVER DISPLAYED.             
002210*                                                                         
002220 01  WS-DISCOUNT-FACTOR-ALT-WORK  PIC S9(3)V9(6) COMP-3.                  
002230 01  WS-DISCOUNT-FACTOR-ALT REDEFINES WS-DISCOUNT-FACTOR-ALT-WORK.        
002240     03  WS-DFA-WHOLE             PIC S9(3).                              
002250     03  WS-DFA-FRACTION          PIC 9(6).                               
002260*                                                                         
002270 LINKAGE SECTION.                                                         
002280*---------------                                                          
002290*                                                                         
002300 COPY "COPYBOOKS-WSDCL1.COB".                                             
002310*                                                                         
002320 PROCEDURE DIVISION USING DC100-LINKAGE.                                  
002330*=======================================                                  
002340*                                                                         
002350 AA000-MAIN                  SECTION.                                     
002360*************************************                                     
002370*                                                                         
002380     MOVE "Y" TO WS-VALID-SWITCH.                                         
002390     MOVE SPACES TO L1-OUT-ERROR-MSG.                                     
002400     PERFORM BB010-VALIDATE-MASTER THRU BB010-EXIT.                       
002410     IF       WS-IS-VALID                                                 
002420              PERFORM BB020-DERIVE-WACC    THRU BB020-EXIT                
002430              PERFORM BB030-DERIVE-RATIOS  THRU BB030-EXIT                
002440     END-IF.                                                              
002450     IF       WS-IS-VALID                                                 
002460              PERFORM CC010-BUILD-GROWTH-PATH  THRU CC010-EXIT            
002470              PERFORM CC020-PROJECT-CASH-FLOWS THRU CC020-EXIT            
002480              PERFORM CC030-DISCOUNT-AND-PRICE THRU CC030-EXIT            
002490     END-IF.                                                              
002500     MOVE     WS-VALID-SWITCH TO L1-OUT-VALID.                            
002510     GOBACK.                                                              
002520*                                                                         
002530 AA000-EXIT.                                                              
002540     EXIT SECTION.                                                        
002550*                                                                         
002560 BB010-VALIDATE-MASTER        SECTION.                                    
002570**************************************                                    
002580*                                                                         
002590* REJECT THE TICKER WHEN ANY MANDATORY MASTER FIELD IS MISSING OR         
002600* OUT OF RANGE, OR THE HISTORY IS TOO THIN TO DERIVE RATIOS FROM.         
002610*                                                                         
002620     IF       L1-IN-SHARES-OUT NOT > ZERO                                 
002630              MOVE DC011 TO L1-OUT-ERROR-MSG                              
002640              GO TO BB010-REJECT.                                         
002650     IF       L1-IN-BETA-FLAG NOT = "Y"                                   
002660              MOVE DC012 TO L1-OUT-ERROR-MSG                              
002670              GO TO BB010-REJECT.                                         
002680     IF       L1-IN-MARKET-CAP NOT > ZERO                                 
002690              MOVE DC013 TO L1-OUT-ERROR-MSG                              
002700              GO TO BB010-REJECT.                                         
002710     IF       L1-IN-CURRENT-PRICE NOT > ZERO                              
002720              MOVE DC014 TO L1-OUT-ERROR-MSG                              
002730              GO TO BB010-REJECT.                                         
002740     IF       L1-IN-HISTORY-COUNT < 1                                     
002750              MOVE DC015 TO L1-OUT-ERROR-MSG                              
002760              GO TO BB010-REJECT.                                         
002770     IF       L1-IN-HISTORY-COUNT < 2                                     
002780              MOVE DC016 TO L1-OUT-ERROR-MSG                              
002790              GO TO BB010-REJECT.                                         
002800*                                                                         
002810* AT LEAST ONE USABLE EBIT-MARGIN YEAR MUST EXIST.                        
002820*                                                                         
002830     MOVE     ZERO TO WS-IX.                                              
002840     MOVE     ZERO TO WS-JX.                                              
002850     PERFORM  BB011-COUNT-EBIT-YEAR THRU BB011-EXIT                       
002860              VARYING WS-IX FROM 1 BY 1                                   
002870              UNTIL WS-IX > L1-IN-HISTORY-COUNT.                          
002880     IF       WS-JX = ZERO                                                
002890              MOVE DC017 TO L1-OUT-ERROR-MSG                              
002900              GO TO BB010-REJECT.                                         
002910*                                                                         
002920     GO TO BB010-EXIT.                                                    
002930*                                                                         
002940 BB010-REJECT.                                                            
002950     MOVE     "N" TO WS-VALID-SWITCH.                                     
002960*                                                                         
002970 BB010-EXIT.                                                              
002980     EXIT SECTION.                                                        
002990*                                                                         
003000 BB011-COUNT-EBIT-YEAR         SECTION.                                   
003010**************************************                                    
003020*                                                                         
003030     IF       L1-HIS-EBIT-FLAG (WS-IX) = "Y"                              
003040       AND    L1-HIS-REVENUE (WS-IX) NOT = ZERO                           
003050              ADD  1 TO WS-JX                                             
003060     END-IF.                                                              
003070*                                                                         
003080 BB011-EXIT.                                                              
003090     EXIT SECTION.                                                        
003100*                                                                         
003110 BB020-DERIVE-WACC            SECTION.                                    
003120**************************************                                    
003130*                                                                         
003140* TOTAL DEBT - USE THE MASTER'S OWN FIGURE WHEN FLAGGED PRESENT,          
003150* ELSE LONG-TERM PLUS SHORT-TERM, FLOORED AT ZERO FOR WACC USE.           
003160*                                                                         
003170     IF       L1-IN-TOTAL-DEBT-FLAG = "Y"                                 
003180              MOVE L1-IN-TOTAL-DEBT TO WS-TOTAL-DEBT                      
003190     ELSE                                                                 
003200              ADD  L1-IN-LONG-TERM-DEBT L1-IN-SHORT-TERM-DEBT             
003210                   GIVING WS-TOTAL-DEBT                                   
003220     END-IF.                                                              
003230     IF       WS-TOTAL-DEBT < ZERO                                        
003240              MOVE ZERO TO WS-TOTAL-DEBT.                                 
003250     MOVE     WS-TOTAL-DEBT TO L1-OUT-TOTAL-DEBT.                         
003260*                                                                         
003270* RISK FREE RATE AND MARKET PREMIUM - THIS RUN IS FIXED TO AU.            
003280*                                                                         
003290     MOVE     DCF-RISK-FREE-FALLBACK TO WS-RISK-FREE.                     
003300     MOVE     DCF-MKT-PREMIUM-AU     TO WS-MARKET-PREMIUM.                
003310*                                                                         
003320* EFFECTIVE TAX RATE.                                                     
003330*                                                                         
003340     MOVE     ZERO TO WS-TAX-RATE-RAW.                                    
003350     IF       L1-IN-TAX-FLAG = "Y"                                        
003360       AND    L1-IN-PRETAX-INCOME > ZERO                                  
003370              DIVIDE L1-IN-TAX-EXPENSE BY L1-IN-PRETAX-INCOME             
003380                     GIVING WS-TAX-RATE-RAW                               
003390              IF   WS-TAX-RATE-RAW < ZERO                                 
003400                   MULTIPLY WS-TAX-RATE-RAW BY -1 GIVING                  
003410                            WS-TAX-RATE-RAW                               
003420              END-IF                                                      
003430              PERFORM BB021-CLAMP-TAX-RATE THRU BB021-EXIT                
003440     ELSE                                                                 
003450              MOVE DCF-TAX-RATE-DEFAULT TO WS-TAX-RATE                    
003460     END-IF.                                                              
003470*                                                                         
003480* PRE-TAX COST OF DEBT.                                                   
003490*                                                                         
003500     IF       L1-IN-INT-EXP-FLAG = "Y"                                    
003510       AND    WS-TOTAL-DEBT > ZERO                                        
003520              DIVIDE L1-IN-INTEREST-EXPENSE BY WS-TOTAL-DEBT              
003530                     GIVING WS-COST-OF-DEBT-RAW                           
003540              IF   WS-COST-OF-DEBT-RAW < ZERO                             
003550                   MULTIPLY WS-COST-OF-DEBT-RAW BY -1 GIVING              
003560                            WS-COST-OF-DEBT-RAW                           
003570              END-IF                                                      
003580              PERFORM BB022-CLAMP-COST-OF-DEBT THRU BB022-EXIT            
003590     ELSE                                                                 
003600              MOVE DCF-COST-OF-DEBT-DEFAULT TO WS-COST-OF-DEBT            
003610     END-IF.                                                              
003620*                                                                         
003630* COST OF EQUITY (CAPM) AND WACC.                                         
003640*                                                                         
003650     COMPUTE  WS-COST-OF-EQUITY =                                         
003660              WS-RISK-FREE + (L1-IN-BETA * WS-MARKET-PREMIUM).            
003670     IF       WS-TOTAL-DEBT NOT > ZERO                                    
003680       OR     L1-IN-MARKET-CAP NOT > ZERO                                 
003690              MOVE WS-COST-OF-EQUITY TO WS-WACC                           
003700     ELSE                                                                 
003710              DIVIDE WS-TOTAL-DEBT BY                                     
003720                     (WS-TOTAL-DEBT + L1-IN-MARKET-CAP)                   
003730                     GIVING WS-WD                                         
003740              COMPUTE WS-WACC =                                           
003750                     ((1 - WS-WD) * WS-COST-OF-EQUITY) +                  
003760                     (WS-WD * WS-COST-OF-DEBT * (1 - WS-TAX-RATE))        
003770     END-IF.                                                              
003780*                                                                         
003790     MOVE     WS-WACC            TO L1-OUT-WACC.                          
003800     MOVE     WS-RISK-FREE       TO L1-OUT-RISK-FREE.                     
003810     MOVE     WS-MARKET-PREMIUM  TO L1-OUT-MARKET-PREMIUM.                
003820     MOVE     WS-TAX-RATE        TO L1-OUT-TAX-RATE.                      
003830     MOVE     WS-COST-OF-DEBT    TO L1-OUT-PRETAX-COST-OF-DEBT.           
003840*                                                                         
003850 BB020-EXIT.                                                              
003860     EXIT SECTION.                                                        
003870*                                                                         
003880 BB021-CLAMP-TAX-RATE         SECTION.                                    
003890**************************************                                    
003900*                                                                         
003910     IF       WS-TAX-RATE-RAW < DCF-TAX-RATE-MIN                          
003920              MOVE DCF-TAX-RATE-MIN TO WS-TAX-RATE                        
003930     ELSE                                                                 
003940       IF     WS-TAX-RATE-RAW > DCF-TAX-RATE-MAX                          
003950              MOVE DCF-TAX-RATE-MAX TO WS-TAX-RATE                        
003960       ELSE                                                               
003970              MOVE WS-TAX-RATE-RAW  TO WS-TAX-RATE                        
003980       END-IF                                                             
003990     END-IF.                                                              
004000*                                                                         
004010 BB021-EXIT.                                                              
004020     EXIT SECTION.                                                        
004030*                                                                         
004040 BB022-CLAMP-COST-OF-DEBT     SECTION.                                    
004050**************************************                                    
004060*                                                                         
004070     IF       WS-COST-OF-DEBT-RAW < DCF-COST-OF-DEBT-MIN                  
004080              MOVE DCF-COST-OF-DEBT-MIN TO WS-COST-OF-DEBT                
004090     ELSE                                                                 
004100       IF     WS-COST-OF-DEBT-RAW > DCF-COST-OF-DEBT-MAX                  
004110              MOVE DCF-COST-OF-DEBT-MAX TO WS-COST-OF-DEBT                
004120       ELSE                                                               
004130              MOVE WS-COST-OF-DEBT-RAW  TO WS-COST-OF-DEBT                
004140       END-IF                                                             
004150     END-IF.                                                              
004160*                                                                         
004170 BB022-EXIT.                                                              
004180     EXIT SECTION.                                                        
004190*                                                                         
004200 BB030-DERIVE-RATIOS          SECTION.                                    
004210**************************************                                    
004220*                                                                         
004230* MEAN YEAR-OVER-YEAR REVENUE GROWTH OVER ALL AVAILABLE PAIRS.            
004240*                                                                         
004250     MOVE     ZERO TO WS-GS-SUM WS-GS-PAIRS.                              
004260     PERFORM  BB032-SUM-GROWTH-PAIR THRU BB032-EXIT                       
004270              VARYING WS-IX FROM 2 BY 1                                   
004280              UNTIL WS-IX > L1-IN-HISTORY-COUNT.                          
004290     IF       WS-GS-PAIRS > ZERO                                          
004300              DIVIDE WS-GS-SUM BY WS-GS-PAIRS GIVING WS-AVG-GROWTH        
004310     ELSE                                                                 
004320              MOVE ZERO TO WS-AVG-GROWTH                                  
004330     END-IF.                                                              
004340     COMPUTE  WS-SCENARIO-GROWTH = WS-AVG-GROWTH *                        
004350              L1-IN-GROWTH-MULT.                                          
004360     MOVE     WS-AVG-GROWTH      TO L1-OUT-AVG-GROWTH.                    
004370     MOVE     WS-SCENARIO-GROWTH TO L1-OUT-SCEN-INIT-GROWTH.              
004380*                                                                         
004390* EBIT MARGIN MEDIAN - MOST RECENT <= 5 USABLE YEARS.                     
004400*                                                                         
004410     MOVE     ZERO TO WS-MEDIAN-COUNT.                                    
004420     PERFORM  BB033-COLLECT-EBIT-MEDIAN THRU BB033-EXIT                   
004430              VARYING WS-IX FROM L1-IN-HISTORY-COUNT BY -1                
004440              UNTIL WS-IX < 1 OR WS-MEDIAN-COUNT = 5.                     
004450     PERFORM  BB031-MEDIAN-OF-TABLE THRU BB031-EXIT.                      
004460     MOVE     WS-MEDIAN-RESULT TO WS-EBIT-MARGIN-MEDIAN.                  
004470     MOVE     WS-EBIT-MARGIN-MEDIAN TO L1-OUT-EBIT-MARGIN-MEDIAN.         
004480*                                                                         
004490* D & A RATIO MEDIAN - 0.03 FALLBACK WHEN NO USABLE YEARS.                
004500*                                                                         
004510     MOVE     ZERO TO WS-MEDIAN-COUNT.                                    
004520     PERFORM  BB034-COLLECT-DA-MEDIAN THRU BB034-EXIT                     
004530              VARYING WS-IX FROM L1-IN-HISTORY-COUNT BY -1                
004540              UNTIL WS-IX < 1 OR WS-MEDIAN-COUNT = 5.                     
004550     IF       WS-MEDIAN-COUNT = ZERO                                      
004560              MOVE .030000 TO WS-DA-RATIO-MEDIAN                          
004570     ELSE                                                                 
004580              PERFORM BB031-MEDIAN-OF-TABLE THRU BB031-EXIT               
004590              MOVE    WS-MEDIAN-RESULT TO WS-DA-RATIO-MEDIAN              
004600     END-IF.                                                              
004610     MOVE     WS-DA-RATIO-MEDIAN TO L1-OUT-DA-RATIO-MEDIAN.               
004620*                                                                         
004630* WORKING CAPITAL RATIO MEDIAN - ZERO FALLBACK.                           
004640*                                                                         
004650     MOVE     ZERO TO WS-MEDIAN-COUNT.                                    
004660     PERFORM  BB035-COLLECT-WC-MEDIAN THRU BB035-EXIT                     
004670              VARYING WS-IX FROM L1-IN-HISTORY-COUNT BY -1                
004680              UNTIL WS-IX < 1 OR WS-MEDIAN-COUNT = 5.                     
004690     IF       WS-MEDIAN-COUNT = ZERO                                      
004700              MOVE ZERO TO WS-WC-RATIO-MEDIAN                             
004710     ELSE                                                                 
004720              PERFORM BB031-MEDIAN-OF-TABLE THRU BB031-EXIT               
004730              MOVE    WS-MEDIAN-RESULT TO WS-WC-RATIO-MEDIAN              
004740     END-IF.                                                              
004750     MOVE     WS-WC-RATIO-MEDIAN TO L1-OUT-WC-RATIO-MEDIAN.               
004760*                                                                         
004770* CAPEX RATIO MEDIAN - FLAGGED "N" WHEN NO USABLE YEARS,                  
004780* PROJECTION THEN FALLS BACK TO D&A PLUS 0.5% OF REVENUE PER YEAR.        
004790*                                                                         
004800     MOVE     ZERO TO WS-MEDIAN-COUNT.                                    
004810     PERFORM  BB036-COLLECT-CAPEX-MEDIAN THRU BB036-EXIT                  
004820              VARYING WS-IX FROM L1-IN-HISTORY-COUNT BY -1                
004830              UNTIL WS-IX < 1 OR WS-MEDIAN-COUNT = 5.                     
004840     IF       WS-MEDIAN-COUNT = ZERO                                      
004850              MOVE ZERO TO WS-CAPEX-RATIO-USED                            
004860              MOVE "N"  TO WS-CAPEX-RATIO-FLAG                            
004870     ELSE                                                                 
004880              PERFORM BB031-MEDIAN-OF-TABLE THRU BB031-EXIT               
004890              MOVE    WS-MEDIAN-RESULT TO WS-CAPEX-RATIO-USED             
004900              MOVE    "Y" TO WS-CAPEX-RATIO-FLAG                          
004910     END-IF.                                                              
004920     MOVE     WS-CAPEX-RATIO-USED TO L1-OUT-CAPEX-RATIO-USED.             
004930     MOVE     WS-CAPEX-RATIO-FLAG TO L1-OUT-CAPEX-RATIO-FLAG.             
004940*                                                                         
004950 BB030-EXIT.                                                              
004960     EXIT SECTION.                                                        
004970*                                                                         
004980 BB032-SUM-GROWTH-PAIR        SECTION.                                    
004990**************************************                                    
005000*                                                                         
005010     IF       L1-HIS-REVENUE (WS-IX - 1) NOT = ZERO                       
005020              DIVIDE L1-HIS-REVENUE (WS-IX) BY                            
005030                     L1-HIS-REVENUE (WS-IX - 1)                           
005040                     GIVING WS-GS-PCT-CHG                                 
005050              SUBTRACT 1 FROM WS-GS-PCT-CHG                               
005060              ADD    WS-GS-PCT-CHG TO WS-GS-SUM                           
005070              ADD    1 TO WS-GS-PAIRS                                     
005080     END-IF.                                                              
005090*                                                                         
005100 BB032-EXIT.                                                              
005110     EXIT SECTION.                                                        
005120*                                                                         
005130 BB033-COLLECT-EBIT-MEDIAN    SECTION.                                    
005140**************************************                                    
005150*                                                                         
005160     IF       L1-HIS-EBIT-FLAG (WS-IX) = "Y"                              
005170       AND    L1-HIS-REVENUE (WS-IX) NOT = ZERO                           
005180              ADD  1 TO WS-MEDIAN-COUNT                                   
005190              DIVIDE L1-HIS-EBIT (WS-IX) BY                               
005200                     L1-HIS-REVENUE (WS-IX)                               
005210                     GIVING WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT)             
005220     END-IF.                                                              
005230*                                                                         
005240 BB033-EXIT.                                                              
005250     EXIT SECTION.                                                        
005260*                                                                         
005270 BB034-COLLECT-DA-MEDIAN      SECTION.                                    
005280**************************************                                    
005290*                                                                         
005300     IF       L1-HIS-DA-FLAG (WS-IX) = "Y"                                
005310       AND    L1-HIS-REVENUE (WS-IX) NOT = ZERO                           
005320              ADD  1 TO WS-MEDIAN-COUNT                                   
005330              DIVIDE L1-HIS-DEPR-AMORT (WS-IX) BY                         
005340                     L1-HIS-REVENUE (WS-IX)                               
005350                     GIVING WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT)             
005360     END-IF.                                                              
005370*                                                                         
005380 BB034-EXIT.                                                              
005390     EXIT SECTION.                                                        
005400*                                                                         
005410 BB035-COLLECT-WC-MEDIAN      SECTION.                                    
005420**************************************                                    
005430*                                                                         
005440     IF       L1-HIS-WC-FLAG (WS-IX) = "Y"                                
005450       AND    L1-HIS-REVENUE (WS-IX) NOT = ZERO                           
005460              ADD  1 TO WS-MEDIAN-COUNT                                   
005470              DIVIDE L1-HIS-WORKING-CAPITAL (WS-IX) BY                    
005480                     L1-HIS-REVENUE (WS-IX)                               
005490                     GIVING WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT)             
005500     END-IF.                                                              
005510*                                                                         
005520 BB035-EXIT.                                                              
005530     EXIT SECTION.                                                        
005540*                                                                         
005550 BB036-COLLECT-CAPEX-MEDIAN   SECTION.                                    
005560**************************************                                    
005570*                                                                         
005580     IF       L1-HIS-CAPEX-FLAG (WS-IX) = "Y"                             
005590       AND    L1-HIS-REVENUE (WS-IX) NOT = ZERO                           
005600              ADD  1 TO WS-MEDIAN-COUNT                                   
005610              DIVIDE L1-HIS-CAPEX (WS-IX) BY                              
005620                     L1-HIS-REVENUE (WS-IX)                               
005630                     GIVING WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT)             
005640              IF   WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT) < ZERO               
005650                   MULTIPLY WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT)             
005660                            BY -1 GIVING                                  
005670                            WS-MEDIAN-ARRAY (WS-MEDIAN-COUNT)             
005680              END-IF                                                      
005690     END-IF.                                                              
005700*                                                                         
005710 BB036-EXIT.                                                              
005720     EXIT SECTION.                                                        
005730*                                                                         
005740 BB031-MEDIAN-OF-TABLE        SECTION.                                    
005750**************************************                                    
005760*                                                                         
005770* SORTS WS-MEDIAN-ARRAY (1:WS-MEDIAN-COUNT) ASCENDING BY A SIMPLE         
005780* BUBBLE PASS - NEVER MORE THAN 5 ENTRIES, SO NO SORT VERB NEEDED         
005790* THEN TAKES THE MIDDLE VALUE, OR THE MEAN OF THE MIDDLE TWO WHEN         
005800* THE COUNT IS EVEN.                                                      
005810*                                                                         
005820     IF       WS-MEDIAN-COUNT = ZERO                                      
005830              MOVE ZERO TO WS-MEDIAN-RESULT                               
005840              GO TO BB031-EXIT.                                           
005850     PERFORM  BB037-BUBBLE-PASS THRU BB037-EXIT                           
005860              VARYING WS-IX FROM 1 BY 1                                   
005870              UNTIL WS-IX > WS-MEDIAN-COUNT.                              
005880     DIVIDE   WS-MEDIAN-COUNT BY 2 GIVING WS-MEDIAN-MID                   
005890              REMAINDER WS-JX.                                            
005900     IF       WS-JX NOT = ZERO                                            
005910              ADD  1 TO WS-MEDIAN-MID                                     
005920              MOVE WS-MEDIAN-ARRAY (WS-MEDIAN-MID) TO                     
005930                   WS-MEDIAN-RESULT                                       
005940     ELSE                                                                 
005950              COMPUTE WS-MEDIAN-RESULT =                                  
005960                      (WS-MEDIAN-ARRAY (WS-MEDIAN-MID) +                  
005970                       WS-MEDIAN-ARRAY (WS-MEDIAN-MID + 1)) / 2           
005980     END-IF.                                                              
005990*                                                                         
006000 BB031-EXIT.                                                              
006010     EXIT SECTION.                                                        
006020*                                                                         
006030 BB037-BUBBLE-PASS            SECTION.                                    
006040**************************************                                    
006050*                                                                         
006060     PERFORM  BB038-BUBBLE-COMPARE-SWAP THRU BB038-EXIT                   
006070              VARYING WS-JX FROM 1 BY 1                                   
006080              UNTIL WS-JX > WS-MEDIAN-COUNT - WS-IX.                      
006090*                                                                         
006100 BB037-EXIT.                                                              
006110     EXIT SECTION.                                                        
006120*                                                                         
006130 BB038-BUBBLE-COMPARE-SWAP    SECTION.                                    
006140**************************************                                    
006150*                                                                         
006160     IF       WS-MEDIAN-ARRAY (WS-JX) >                                   
006170              WS-MEDIAN-ARRAY (WS-JX + 1)                                 
006180              MOVE WS-MEDIAN-ARRAY (WS-JX) TO WS-MEDIAN-TEMP              
006190              MOVE WS-MEDIAN-ARRAY (WS-JX + 1) TO                         
006200                   WS-MEDIAN-ARRAY (WS-JX)                                
006210              MOVE WS-MEDIAN-TEMP TO WS-MEDIAN-ARRAY (WS-JX + 1)          
006220     END-IF.                                                              
006230*                                                                         
006240 BB038-EXIT.                                                              
006250     EXIT SECTION.                                                        
006260*                                                                         
006270 CC010-BUILD-GROWTH-PATH      SECTION.                                    
006280**************************************                                    
006290*                                                                         
006300* YEARS 1 THRU FADE-START USE THE SCENARIO INITIAL GROWTH RATE            
006310* UNCHANGED; YEARS AFTER THAT FADE LINEARLY TO TERMINAL GROWTH.           
006320*                                                                         
006330     COMPUTE  WS-FADE-DENOM =                                             
006340              DCF-FORECAST-YEARS - DCF-FADE-START-YEAR.                   
006350     IF       WS-FADE-DENOM < 1                                           
006360              MOVE 1 TO WS-FADE-DENOM.                                    
006370     PERFORM  CC011-BUILD-ONE-GROWTH-YEAR THRU CC011-EXIT                 
006380              VARYING WS-IX FROM 1 BY 1                                   
006390              UNTIL WS-IX > DCF-FORECAST-YEARS.                           
006400*                                                                         
006410 CC010-EXIT.                                                              
006420     EXIT SECTION.                                                        
006430*                                                                         
006440 CC011-BUILD-ONE-GROWTH-YEAR  SECTION.                                    
006450**************************************                                    
006460*                                                                         
006470     IF       WS-IX NOT > DCF-FADE-START-YEAR                             
006480              MOVE WS-SCENARIO-GROWTH TO WS-GROWTH-ENTRY (WS-IX)          
006490     ELSE                                                                 
006500              COMPUTE WS-GROWTH-ENTRY (WS-IX) =                           
006510                      WS-SCENARIO-GROWTH +                                
006520                      ((DCF-TERMINAL-GROWTH - WS-SCENARIO-GROWTH)         
006530                       * (WS-IX - DCF-FADE-START-YEAR)                    
006540                       / WS-FADE-DENOM)                                   
006550     END-IF.                                                              
006560*                                                                         
006570 CC011-EXIT.                                                              
006580     EXIT SECTION.                                                        
006590*                                                                         
006600 CC020-PROJECT-CASH-FLOWS     SECTION.                                    
006610**************************************                                    
006620*                                                                         
006630* REVENUE(Y) = REVENUE(Y-1) * (1 + GROWTH(Y)), REVENUE(0) = LAST          
006640* HISTORICAL YEAR'S REVENUE.  EBIT/D&A/CAPEX FLOW FROM THE MEDIAN         
006650* RATIOS DERIVED ABOVE; DELTA-WC USES THE WC RATIO MEDIAN TIMES           
006660* THE CHANGE IN REVENUE YEAR ON YEAR.                                     
006670*                                                                         
006680     MOVE     L1-HIS-REVENUE (L1-IN-HISTORY-COUNT) TO                     
006690              WS-REVENUE-ZERO.                                            
006700     PERFORM  CC021-PROJECT-ONE-YEAR THRU CC021-EXIT                      
006710              VARYING WS-IX FROM 1 BY 1                                   
006720              UNTIL WS-IX > DCF-FORECAST-YEARS.                           
006730*                                                                         
006740 CC020-EXIT.                                                              
006750     EXIT SECTION.                                                        
006760*                                                                         
006770 CC021-PROJECT-ONE-YEAR       SECTION.                                    
006780**************************************                                    
006790*                                                                         
006800     IF       WS-IX = 1                                                   
006810              COMPUTE WS-P-REVENUE (WS-IX) =                              
006820                      WS-REVENUE-ZERO *                                   
006830                      (1 + WS-GROWTH-ENTRY (WS-IX))                       
006840     ELSE                                                                 
006850              COMPUTE WS-P-REVENUE (WS-IX) =                              
006860                      WS-P-REVENUE (WS-IX - 1) *                          
006870                      (1 + WS-GROWTH-ENTRY (WS-IX))                       
006880     END-IF.                                                              
006890*                                                                         
006900     COMPUTE  WS-P-EBIT (WS-IX) =                                         
006910              WS-P-REVENUE (WS-IX) * WS-EBIT-MARGIN-MEDIAN.               
006920     COMPUTE  WS-P-EBIAT (WS-IX) =                                        
006930              WS-P-EBIT (WS-IX) * (1 - WS-TAX-RATE).                      
006940     COMPUTE  WS-P-DA (WS-IX) =                                           
006950              WS-P-REVENUE (WS-IX) * WS-DA-RATIO-MEDIAN.                  
006960*                                                                         
006970     IF       WS-CAPEX-RATIO-FLAG = "Y"                                   
006980              COMPUTE WS-P-CAPEX (WS-IX) =                                
006990                      WS-P-REVENUE (WS-IX) * WS-CAPEX-RATIO-USED          
007000     ELSE                                                                 
007010              COMPUTE WS-P-CAPEX (WS-IX) =                                
007020                      WS-P-DA (WS-IX) +                                   
007030                      (DCF-CAPEX-FALLBACK-EXTRA *                         
007040                       WS-P-REVENUE (WS-IX))                              
007050     END-IF.                                                              
007060*                                                                         
007070     IF       WS-IX = 1                                                   
007080              COMPUTE WS-P-DELTA-WC (WS-IX) =                             
007090                      WS-WC-RATIO-MEDIAN *                                
007100                      (WS-P-REVENUE (WS-IX) - WS-REVENUE-ZERO)            
007110     ELSE                                                                 
007120              COMPUTE WS-P-DELTA-WC (WS-IX) =                             
007130                      WS-WC-RATIO-MEDIAN *                                
007140                      (WS-P-REVENUE (WS-IX) -                             
007150                       WS-P-REVENUE (WS-IX - 1))                          
007160     END-IF.                                                              
007170*                                                                         
007180     COMPUTE  WS-P-FCF (WS-IX) =                                          
007190              WS-P-EBIAT (WS-IX) + WS-P-DA (WS-IX) -                      
007200              WS-P-CAPEX (WS-IX) - WS-P-DELTA-WC (WS-IX).                 
007210     MOVE     WS-P-FCF (WS-IX) TO L1-OUT-FCF-TBL (WS-IX).                 
007220*                                                                         
007230 CC021-EXIT.                                                              
007240     EXIT SECTION.                                                        
007250*                                                                         
007260 CC030-DISCOUNT-AND-PRICE     SECTION.                                    
007270**************************************                                    
007280*                                                                         
007290* DISCOUNT EACH PROJECTED FCF AT WACC, ADD THE DISCOUNTED TERMINAL        
007300* VALUE, THEN CONVERT TO A PER-SHARE PRICE.                               
007310*                                                                         
007320     MOVE     ZERO TO WS-ENTERPRISE-VALUE.                                
007330     PERFORM  CC031-DISCOUNT-ONE-YEAR THRU CC031-EXIT                     
007340              VARYING WS-IX FROM 1 BY 1                                   
007350              UNTIL WS-IX > DCF-FORECAST-YEARS.                           
007360*                                                                         
007370     IF       WS-WACC NOT > DCF-TERMINAL-GROWTH                           
007380              COMPUTE WS-EFFECTIVE-RATE =                                 
007390                      DCF-TERMINAL-GROWTH + DCF-TV-GUARD-EXTRA            
007400     ELSE                                                                 
007410              MOVE WS-WACC TO WS-EFFECTIVE-RATE                           
007420     END-IF.                                                              
007430     COMPUTE  WS-TERMINAL-VALUE =                                         
007440              WS-P-FCF (DCF-FORECAST-YEARS) *                             
007450              (1 + DCF-TERMINAL-GROWTH) /                                 
007460              (WS-EFFECTIVE-RATE - DCF-TERMINAL-GROWTH).                  
007470     COMPUTE  WS-DISCOUNT-FACTOR =                                        
007480              (1 + WS-WACC) ** DCF-FORECAST-YEARS.                        
007490     COMPUTE  WS-PV-TERMINAL-VALUE =                                      
007500              WS-TERMINAL-VALUE / WS-DISCOUNT-FACTOR.                     
007510     ADD      WS-PV-TERMINAL-VALUE TO WS-ENTERPRISE-VALUE.                
007520*                                                                         
007530     COMPUTE  WS-EQUITY-VALUE =                                           
007540              WS-ENTERPRISE-VALUE + L1-IN-CASH - WS-TOTAL-DEBT.           
007550     COMPUTE  L1-OUT-DCF-PRICE ROUNDED =                                  
007560              WS-EQUITY-VALUE / L1-IN-SHARES-OUT.                         
007570*                                                                         
007580 CC030-EXIT.                                                              
007590     EXIT SECTION.                                                        
007600*                                                                         
007610 CC031-DISCOUNT-ONE-YEAR      SECTION.                                    
007620**************************************                                    
007630*                                                                         
007640     COMPUTE  WS-DISCOUNT-FACTOR = (1 + WS-WACC) ** WS-IX.                
007650     COMPUTE  WS-P-PV-FCF (WS-IX) =                                       
007660              WS-P-FCF (WS-IX) / WS-DISCOUNT-FACTOR.                      
007670     ADD      WS-P-PV-FCF (WS-IX) TO WS-ENTERPRISE-VALUE.                 
007680*                                                                         
007690 CC031-EXIT.                                                              
007700     EXIT SECTION.                                                        
007710*                                                                         
