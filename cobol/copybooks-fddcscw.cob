000100*******************************************                               
000110*                                          *                              
000120*  FD - SCENARIOS WIDE FILE                *                              
000130*     ONE DELIMITED TEXT RECORD PER       *                               
000140*     VALUED COMPANY - CONSERVATIVE/      *                               
000150*     BASE/OPTIMISTIC PRICE SIDE BY SIDE. *                               
000160*******************************************                               
000170*                                                                         
000180* 10/03/26 RJM - CREATED.                                                 
000190* 19/03/26 RJM - CHANGED FROM A DELIMITED TEXT LINE TO A STRUCTURE        
000200*                RECORD - DC300 RE-READS THIS FILE THREE TIMES AND        
000210*                A PACKED FIELD ROUND-TRIPS THROUGH TEXT BADLY.           
000220* 02/04/26 PJH - REQUEST 2607 - REVERSED THE ABOVE.  BACK TO A            
000230*                DELIMITED TEXT RECORD WITH A HEADER ROW - SEE            
000240*                WSDCSCW FOR THE FULL REASON.                             
000250*                                                                         
000260 FD  DC-SCENARIO-WIDE-FILE.                                               
000270     COPY "COPYBOOKS-WSDCSCW.COB".                                        
000280*                                                                         
