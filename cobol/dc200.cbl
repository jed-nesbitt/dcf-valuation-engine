000100 IDENTIFICATION          DIVISION.                                        
000110*========================                                                 
000120*                                                                         
000130**                                                                        
000140      PROGRAM-ID.         DC200.                                          
000150**                                                                        
000160     AUTHOR.             R J MARSTON FBCS, FIDM, FIDPM.                   
000170**                                                                        
000180     INSTALLATION.       HOLBROOK FINANCIAL - DCF VALUATION UNIT.         
000190**                                                                        
000200     DATE-WRITTEN.       11/03/1989.                                      
000210**                                                                        
000220     DATE-COMPILED.                                                       
000230**                                                                        
000240     SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, HOLBROOK        
000250                         FINANCIAL.  PROPRIETARY AND CONFIDENTIAL         
000260                         - FOR INTERNAL USE ONLY.  NOT FOR                
000270                         DISCLOSURE OUTSIDE THE COMPANY WITHOUT           
000280                         WRITTEN AUTHORITY.                               
000290**                                                                        
000300     REMARKS.            SENSITIVITY GRID.                                
000310                         TAKES THE BASE-SCENARIO WACC, TERMINAL           
000320                         GROWTH AND DISCOUNTED FCF TABLE HANDED           
000330                         BACK BY DC100 AND RE-PRICES THE COMPANY          
000340                         AT EVERY ONE OF 25 WACC/TERMINAL-GROWTH          
000350                         COMBINATIONS (5 WACC SHIFTS BY 5 GROWTH          
000360                         SHIFTS), TO SHOW HOW SENSITIVE THE DCF           
000370                         PRICE IS TO THOSE TWO ASSUMPTIONS.               
000380                         CALLED ONCE PER VALID TICKER BY DC000,           
000390                         AFTER THE BASE-SCENARIO CALL TO DC100.           
000400**                                                                        
000410     VERSION.            SEE PROG-NAME IN WS.                             
000420**                                                                        
000430     CALLED MODULES.                                                      
000440                         NONE.                                            
000450**                                                                        
000460     FUNCTIONS USED:                                                      
000470                         NONE.                                            
000480    FILES USED :                                                          
000490                         NONE - ALL DATA PASSED ON THE USING              
000500                         PHRASE.                                          
000510*                                                                         
000520    ERROR MESSAGES USED.                                                  
000530* SYSTEM WIDE:                                                            
000540                        NONE.                                             
000550* PROGRAM SPECIFIC:                                                       
000560                        NONE - DC100 HAS ALREADY VALIDATED THE            
000570                        TICKER BY THE TIME THIS IS CALLED.                
000580**                                                                        
000590* CHANGES:                                                                
000600* 11/03/89 RJM - 1.0.00 CREATED.                                          
000610* 15/03/89 RJM -    .01 SHIFT TABLES MOVED OUT TO WSDCSNS SO DC000        
000620*                       CAN ALSO USE THEM WHEN WRITING HEADINGS.          
000630* 19/11/98 RJM -    .02 YEAR 2000 - NO DATE ARITHMETIC IN THIS            
000640*                       MODULE, NOTED FOR THE FILE.                       
000650* 14/02/99 RJM -    .03 Y2K SIGN-OFF - RE-RUN AGAINST THE FULL            
000660*                       REGRESSION TICKER SET, NO CHANGES NEEDED.         
000670* 11/05/02 RJM - 1.1.00 TERMINAL VALUE GUARD APPLIED HERE TOO - A         
000680*                       SHIFTED GRID CELL CAN PUSH WACC BELOW THE         
000690*                       SHIFTED GROWTH RATE EVEN WHEN THE BASE            
000700*                       SCENARIO WAS FINE.                                
000710* 19/09/25 MJT - 1.2.00 REQUEST 2390 - SAME WSDCPRM CHANGE AS             
000720*                       DC000/DC100 - TERMINAL GROWTH CONSTANT NOW        
000730*                       A VALUE CLAUSE, NOT READ FROM THE OLD             
000740*                       PARAMETER FILE. NO CHANGE TO THE GRID             
000750*                       LOGIC ITSELF.                                     
000760**                                                                        
000770*                                                                         
000780 ENVIRONMENT             DIVISION.                                        
000790*===============================                                          
000800*                                                                         
000810 CONFIGURATION           SECTION.                                         
000820 SPECIAL-NAMES.                                                           
000830     C01 IS TOP-OF-FORM.                                                  
000840*                                                                         
000850 INPUT-OUTPUT            SECTION.                                         
000860 FILE-CONTROL.                                                            
000870*                                                                         
000880 DATA                    DIVISION.                                        
000890*===============================                                          
000900*                                                                         
000910 FILE SECTION.                                                            
000920*                                                                         
000930 WORKING-STORAGE SECTION.                                                 
000940*------------------------                                                 
000950*                                                                         
000960 77  PROG-NAME               PIC X(17) VALUE "DC200 (1.2.00)".            
000970*                                                                         
000980 COPY "COPYBOOKS-WSDCPRM.COB".                                            
000990 COPY "COPYBOOKS-WSDCSHF.COB".                                            
001000*                                                                         
001010 01  WS-GRID-FIELDS.                                                      
001020     03  WS-GRID-WACC             PIC S9(1)V9(6) COMP-3.                  
001030     03  WS-GRID-TERMINAL-GROWTH  PIC S9(1)V9(6) COMP-3.                  
001040     03  WS-GRID-EFFECTIVE-RATE   PIC S9(1)V9(6) COMP-3.                  
001050     03  WS-GRID-ENTERPRISE-VALUE PIC S9(15)V99  COMP-3.                  
001060     03  WS-GRID-EQUITY-VALUE     PIC S9(15)V99  COMP-3.                  
001070     03  WS-GRID-TERMINAL-VALUE   PIC S9(15)V99  COMP-3.                  
001080     03  WS-GRID-PV-TV            PIC S9(15)V99  COMP-3.                  
001090     03  WS-GRID-DISCOUNT-FACTOR  PIC S9(3)V9(6) COMP-3.                  
001100     03  WS-GRID-CELL-WORK        PIC S9(15)V99  COMP-3.                  
001110*                                                                         
001120* ALTERNATE NUMERIC/DISPLAY VIEW OF THE CELL SUBSCRIPT - USED ONLY        
001130* WHEN LOGGING A DISCARDED CELL TO THE CONSOLE (SEE ZZ090).               
001140*                                                                         
001150 01  WS-CELL-NUMBER-BIN            PIC 9(4)      COMP.                    
001160 01  WS-CELL-NUMBER-DISP REDEFINES WS-CELL-NUMBER-BIN.                    
001170     03  WS-CN-HUNDREDS            PIC 9(2).                              
001180     03  WS-CN-UNITS               PIC 9(2).                              
001190*                                                                         
001200 01  WS-SHIFT-PRINT-WORK            PIC S9(4) COMP.                       
001210 01  WS-SHIFT-PRINT-REDEF REDEFINES WS-SHIFT-PRINT-WORK.                  
001220     03  WS-SP-SIGN                PIC X.                                 
001230     03  FILLER                    PIC X(01).                             
001240*                                                                         
001250* SUBSCRIPTS - ALL COMP PER SHOP STANDARD.                                
001260*                                                                         
001270 01  WS-SUBSCRIPTS.                                                       
001280     03  WS-WX                     PIC 9  COMP.                           
001290     03  WS-TX                     PIC 9  COMP.                           
001300     03  WS-CELL-IX                PIC 99 COMP.                           
001310     03  WS-YX                     PIC 99 COMP.                           
001320*                                                                         
001330* ALTERNATE CHARACTER VIEW OF THE SUBSCRIPTS - HOUSE STANDARD FOR         
001340* WORKING-STORAGE, KEPT EVEN THOUGH THIS PROGRAM NEVER DISPLAYS           
001350* IT.                                                                     
001360*                                                                         
001370 01  WS-SUBSCRIPTS-CHAR REDEFINES WS-SUBSCRIPTS.                          
001380     03  WS-WX-CHAR                PIC X.                                 
001390     03  WS-TX-CHAR                PIC X.                                 
001400     03  WS-CELL-IX-CHAR           PIC XX.                                
001410     03  WS-YX-CHAR                PIC XX.                                
001420*                                                                         
001430 LINKAGE SECTION.                                                         
001440*---------------                                                          
001450*                                                                         
001460 COPY "COPYBOOKS-WSDCL2.COB".                                             
001470*                                                                         
001480 PROCEDURE DIVISION USING DC200-LINKAGE.                                  
001490*=======================================                                  
001500*                                                                         
001510 AA000-MAIN                  SECTION.                                     
001520*************************************                                     
001530*                                                                         
001540     MOVE     ZERO TO WS-CELL-IX.                                         
001550     PERFORM  AA010-WACC-ROW        THRU AA010-EXIT                       
001560              VARYING WS-WX FROM 1 BY 1 UNTIL WS-WX > 5.                  
001570     GOBACK.                                                              
001580*                                                                         
001590 AA000-EXIT.                                                              
001600     EXIT SECTION.                                                        
001610*                                                                         
001620 AA010-WACC-ROW               SECTION.                                    
001630*************************************                                     
001640*                                                                         
001650     PERFORM  AA020-GROWTH-COLUMN    THRU AA020-EXIT                      
001660              VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > 5.                  
001670*                                                                         
001680 AA010-EXIT.                                                              
001690     EXIT SECTION.                                                        
001700*                                                                         
001710 AA020-GROWTH-COLUMN          SECTION.                                    
001720*************************************                                     
001730*                                                                         
001740     ADD      1 TO WS-CELL-IX.                                            
001750     PERFORM  BB010-PRICE-ONE-CELL   THRU BB010-EXIT.                     
001760*                                                                         
001770 AA020-EXIT.                                                              
001780     EXIT SECTION.                                                        
001790*                                                                         
001800 BB010-PRICE-ONE-CELL         SECTION.                                    
001810**************************************                                    
001820*                                                                         
001830* ONE GRID CELL - SHIFT THE BASE WACC AND TERMINAL GROWTH BY THE          
001840* BASIS-POINT AMOUNTS IN TABLE POSITIONS WS-WX/WS-TX, RE-DISCOUNT         
001850* THE SAME FCF TABLE DC100 ALREADY BUILT, AND RE-APPLY THE SAME           
001860* TERMINAL VALUE GUARD DC100 USES WHEN WACC DOES NOT CLEAR GROWTH.        
001870*                                                                         
001880     COMPUTE  WS-GRID-WACC =                                              
001890              L2-IN-BASE-WACC +                                           
001900              (SNS-WACC-SHIFT (WS-WX) / 10000).                           
001910     COMPUTE  WS-GRID-TERMINAL-GROWTH =                                   
001920              L2-IN-TERMINAL-GROWTH +                                     
001930              (SNS-TG-SHIFT (WS-TX) / 10000).                             
001940*                                                                         
001950     MOVE     ZERO TO WS-GRID-ENTERPRISE-VALUE.                           
001960     PERFORM  BB011-DISCOUNT-ONE-YEAR THRU BB011-EXIT                     
001970              VARYING WS-YX FROM 1 BY 1                                   
001980              UNTIL WS-YX > DCF-FORECAST-YEARS.                           
001990*                                                                         
002000     IF       WS-GRID-WACC NOT > WS-GRID-TERMINAL-GROWTH                  
002010              COMPUTE WS-GRID-EFFECTIVE-RATE =                            
002020                      WS-GRID-TERMINAL-GROWTH + DCF-TV-GUARD-EXTRA        
002030     ELSE                                                                 
002040              MOVE WS-GRID-WACC TO WS-GRID-EFFECTIVE-RATE                 
002050     END-IF.                                                              
002060     COMPUTE  WS-GRID-TERMINAL-VALUE =                                    
002070              L2-IN-FCF-TBL (DCF-FORECAST-YEARS) *                        
002080              (1 + WS-GRID-TERMINAL-GROWTH) /                             
002090              (WS-GRID-EFFECTIVE-RATE - WS-GRID-TERMINAL-GROWTH).         
002100     COMPUTE  WS-GRID-DISCOUNT-FACTOR =                                   
002110              (1 + WS-GRID-WACC) ** DCF-FORECAST-YEARS.                   
002120     COMPUTE  WS-GRID-PV-TV =                                             
002130              WS-GRID-TERMINAL-VALUE / WS-GRID-DISCOUNT-FACTOR.           
002140     ADD      WS-GRID-PV-TV TO WS-GRID-ENTERPRISE-VALUE.                  
002150*                                                                         
002160     COMPUTE  WS-GRID-EQUITY-VALUE =                                      
002170              WS-GRID-ENTERPRISE-VALUE + L2-IN-CASH -                     
002180              L2-IN-TOTAL-DEBT.                                           
002190*                                                                         
002200     MOVE     SNS-WACC-SHIFT (WS-WX) TO                                   
002210              L2-WACC-BPS-SHIFT (WS-CELL-IX).                             
002220     MOVE     SNS-TG-SHIFT (WS-TX)   TO                                   
002230              L2-TG-BPS-SHIFT (WS-CELL-IX).                               
002240     MOVE     WS-GRID-WACC             TO                                 
002250              L2-WACC (WS-CELL-IX).                                       
002260     MOVE     WS-GRID-TERMINAL-GROWTH  TO                                 
002270              L2-TERMINAL-GROWTH (WS-CELL-IX).                            
002280     COMPUTE  L2-DCF-PRICE (WS-CELL-IX) ROUNDED =                         
002290              WS-GRID-EQUITY-VALUE / L2-IN-SHARES-OUT.                    
002300*                                                                         
002310 BB010-EXIT.                                                              
002320     EXIT SECTION.                                                        
002330*                                                                         
002340 BB011-DISCOUNT-ONE-YEAR      SECTION.                                    
002350**************************************                                    
002360*                                                                         
002370     COMPUTE  WS-GRID-DISCOUNT-FACTOR =                                   
002380              (1 + WS-GRID-WACC) ** WS-YX.                                
002390     COMPUTE  WS-GRID-CELL-WORK =                                         
002400              L2-IN-FCF-TBL (WS-YX) /                                     
002410              WS-GRID-DISCOUNT-FACTOR.                                    
002420     ADD      WS-GRID-CELL-WORK TO WS-GRID-ENTERPRISE-VALUE.              
002430*                                                                         
002440 BB011-EXIT.                                                              
002450     EXIT SECTION.                                                        
002460*                                                                         
