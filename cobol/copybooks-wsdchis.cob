000100*******************************************                               
000110*                                          *                              
000120*  RECORD DEFINITION FOR FINANCIAL        *                               
000130*       HISTORY  FILE                     *                               
000140*     USES HIS-TICKER + HIS-FISCAL-YEAR   *                               
000150*     SEQUENTIAL, OLDEST TO NEWEST PER    *                               
000160*     TICKER                              *                               
000170*******************************************                               
000180* FILE SIZE 64 BYTES.                                                     
000190*                                                                         
000200* 09/03/26 RJM - CREATED.                                                 
000210* 16/03/26 RJM - CAPEX FLAG ADDED, WAS MISSING FROM 1ST CUT.              
000220*                                                                         
000230 01  DC-FINANCIAL-HISTORY-RECORD.                                         
000240     03  HIS-TICKER                PIC X(10).                             
000250     03  HIS-FISCAL-YEAR           PIC 9(4)      COMP.                    
000260     03  HIS-REVENUE               PIC S9(13)    COMP-3.                  
000270*                                      THOUSANDS, MUST BE PRESENT         
000280     03  HIS-EBIT                  PIC S9(13)    COMP-3.                  
000290*                                      THOUSANDS                          
000300     03  HIS-EBIT-FLAG             PIC X.                                 
000310*                                      Y = PRESENT ON INPUT               
000320     03  HIS-DEPR-AMORT            PIC S9(13)    COMP-3.                  
000330*                                      THOUSANDS                          
000340     03  HIS-DA-FLAG               PIC X.                                 
000350*                                      Y = PRESENT ON INPUT               
000360     03  HIS-WORKING-CAPITAL       PIC S9(13)    COMP-3.                  
000370*                                      THOUSANDS                          
000380     03  HIS-WC-FLAG               PIC X.                                 
000390*                                      Y = PRESENT ON INPUT               
000400     03  HIS-CAPEX                 PIC S9(13)    COMP-3.                  
000410*                                      THOUSANDS, ABS VALUE USED          
000420     03  HIS-CAPEX-FLAG            PIC X.                                 
000430*                                      Y = PRESENT ON INPUT               
000440     03  FILLER                    PIC X(13).                             
000450*                                                                         
