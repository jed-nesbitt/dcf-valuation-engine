000100 IDENTIFICATION          DIVISION.                                        
000110*========================                                                 
000120*                                                                         
000130**                                                                        
000140      PROGRAM-ID.         DC000.                                          
000150**                                                                        
000160     AUTHOR.             R J MARSTON FBCS, FIDM, FIDPM.                   
000170**                                                                        
000180     INSTALLATION.       HOLBROOK FINANCIAL - DCF VALUATION UNIT.         
000190**                                                                        
000200     DATE-WRITTEN.       09/03/1989.                                      
000210**                                                                        
000220     DATE-COMPILED.                                                       
000230**                                                                        
000240     SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, HOLBROOK        
000250                         FINANCIAL.  PROPRIETARY AND CONFIDENTIAL         
000260                         - FOR INTERNAL USE ONLY.  NOT FOR                
000270                         DISCLOSURE OUTSIDE THE COMPANY WITHOUT           
000280                         WRITTEN AUTHORITY.                               
000290**                                                                        
000300     REMARKS.            BATCH DRIVER.                                    
000310                         READS THE TICKER REQUEST FILE ONE TICKER         
000320                         AT A TIME, LOOKS UP EACH COMPANY'S MASTER        
000330                         RECORD AND FINANCIAL HISTORY, CALLS DC100        
000340                         THREE TIMES (CONSERVATIVE, BASE,                 
000350                         OPTIMISTIC) AND DC200 ONCE PER VALID             
000360                         TICKER, WRITES THE SCENARIO-WIDE,                
000370                         BASE-DETAIL AND SENSITIVITY REPORT FILES,        
000380                         LOGS A DONE OR ERROR LINE TO THE CONSOLE         
000390                         FOR EVERY TICKER READ, AND FINALLY CALLS         
000400                         DC300 TO RESHAPE THE SCENARIO-WIDE FILE          
000410                         INTO SCENARIO-LONG.                              
000420**                                                                        
000430     VERSION.            SEE PROG-NAME IN WS.                             
000440**                                                                        
000450     CALLED MODULES.                                                      
000460                         DC100 - VALUATION CORE (3 CALLS PER              
000470                                 TICKER)                                  
000480                         DC200 - SENSITIVITY GRID (1 CALL PER             
000490                                 TICKER)                                  
000500                         DC300 - SCENARIO-LONG RESHAPE (1 CALL,           
000510                                 END OF JOB)                              
000520**                                                                        
000530     FUNCTIONS USED:                                                      
000540                         NONE.                                            
000550    FILES USED :                                                          
000560                         DC-TICKER-FILE          (INPUT)                  
000570                         DC-COMPANY-FILE         (INPUT, INDEXED)         
000580                         DC-HISTORY-FILE         (INPUT, LOADED           
000590                                                   TO THE HISTORY         
000600                                                   TABLE IN WS)           
000610                         DC-SCENARIO-WIDE-FILE   (OUTPUT)                 
000620                         DC-BASE-DETAIL-FILE     (OUTPUT)                 
000630                         DC-SENSITIVITY-FILE     (OUTPUT)                 
000640*                                                                         
000650    ERROR MESSAGES USED.                                                  
000660* SYSTEM WIDE:                                                            
000670                        NONE.                                             
000680* PROGRAM SPECIFIC:                                                       
000690                        DC001 - COMPANY MASTER NOT FOUND.                 
000700                        DC0NN - SEE DC100, RETURNED VIA LINKAGE.          
000710**                                                                        
000720* CHANGES:                                                                
000730* 09/03/89 RJM - 1.0.00 CREATED.                                          
000740* 13/03/89 RJM -    .01 HISTORY TABLE SEARCH CHANGED FROM A               
000750*                       SEARCH ALL TO A LINEAR SCAN - FILE NOT            
000760*                       GUARANTEED SORTED BY TICKER ACROSS THE            
000770*                       WHOLE DECK, ONLY WITHIN EACH TICKER'S OWN         
000780*                       GROUP OF YEARS.                                   
000790* 17/03/89 RJM -    .02 HISTORY WINDOW CAPPED AT MOST RECENT 10           
000800*                       YEARS - SOME TICKERS HAD MORE ON FILE THAN        
000810*                       THE LINKAGE TABLE COULD HOLD.                     
000820* 19/11/98 RJM -    .03 YEAR 2000 - TKR-TICKER/COY-TICKER/                
000830*                       HIS-TICKER COMPARISONS ARE ALL ALPHA, NO          
000840*                       DATE FIELDS INVOLVED IN THE LOOKUP LOGIC.         
000850* 14/02/99 RJM -    .04 Y2K SIGN-OFF.                                     
000860* 25/06/05 RJM - 1.1.00 SKIP-AND-LOG BEHAVIOUR CONFIRMED - A BAD          
000870*                       TICKER NO LONGER STOPS THE RUN, JUST LOGS         
000880*                       AND MOVES ON, PER THE ORIGINAL REQUEST.           
000890* 19/09/25 MJT - 1.2.00 REQUEST 2390 - RUN PARAMETERS (REGION             
000900*                       CODE, MARKET PREMIUMS, TAX AND                    
000910*                       COST-OF-DEBT BANDS ETC) NO LONGER READ            
000920*                       FROM A PARAMETER FILE AT THE START OF THE         
000930*                       RUN - NOW COMPILED IN AS VALUE CLAUSES,           
000940*                       SEE WSDCPRM.                                      
000950**                                                                        
000960*                                                                         
000970 ENVIRONMENT             DIVISION.                                        
000980*===============================                                          
000990*                                                                         
001000 CONFIGURATION           SECTION.                                         
001010 SPECIAL-NAMES.                                                           
001020     C01 IS TOP-OF-FORM.                                                  
001030*                                                                         
001040 INPUT-OUTPUT            SECTION.                                         
001050 FILE-CONTROL.                                                            
001060     COPY "COPYBOOKS-SELDCTKR.COB".                                       
001070     COPY "COPYBOOKS-SELDCCOY.COB".                                       
001080     COPY "COPYBOOKS-SELDCHIS.COB".                                       
001090     COPY "COPYBOOKS-SELDCSCW.COB".                                       
001100     COPY "COPYBOOKS-SELDCBAS.COB".                                       
001110     COPY "COPYBOOKS-SELDCSNS.COB".                                       
001120*                                                                         
001130 DATA                    DIVISION.                                        
001140*===============================                                          
001150*                                                                         
001160 FILE SECTION.                                                            
001170*                                                                         
001180     COPY "COPYBOOKS-FDDCTKR.COB".                                        
001190     COPY "COPYBOOKS-FDDCCOY.COB".                                        
001200     COPY "COPYBOOKS-FDDCHIS.COB".                                        
001210     COPY "COPYBOOKS-FDDCSCW.COB".                                        
001220     COPY "COPYBOOKS-FDDCBAS.COB".                                        
001230     COPY "COPYBOOKS-FDDCSNS.COB".                                        
001240*                                                                         
001250 WORKING-STORAGE SECTION.                                                 
001260*------------------------                                                 
001270*                                                                         
001280 77  PROG-NAME               PIC X(17) VALUE "DC000 (1.2.00)".            
001290*                                                                         
001300 COPY "COPYBOOKS-WSDCPRM.COB".                                            
001310 COPY "COPYBOOKS-WSDCHTB.COB".                                            
001320 COPY "COPYBOOKS-WSDCSHF.COB".                                            
001330 COPY "COPYBOOKS-WSDCL1.COB".                                             
001340 COPY "COPYBOOKS-WSDCL2.COB".                                             
001350*                                                                         
001360 01  WS-FILE-STATUSES.                                                    
001370     03  DCT-STATUS               PIC XX.                                 
001380         88  DCT-OK                          VALUE "00".                  
001390         88  DCT-EOF                         VALUE "10".                  
001400     03  DCC-STATUS               PIC XX.                                 
001410         88  DCC-OK                          VALUE "00".                  
001420         88  DCC-NOTFOUND                    VALUE "23".                  
001430     03  DCH-STATUS               PIC XX.                                 
001440         88  DCH-OK                          VALUE "00".                  
001450         88  DCH-EOF                         VALUE "10".                  
001460     03  DCW-STATUS               PIC XX.                                 
001470     03  DCB-STATUS                PIC XX.                                
001480     03  DCS-STATUS                PIC XX.                                
001490*                                                                         
001500 01  ERROR-MESSAGES.                                                      
001510     03  DC001      PIC X(27) VALUE "DC001 COMPANY NOT ON MASTER".        
001520*                                                                         
001530 01  WS-SWITCHES.                                                         
001540     03  WS-TICKER-EOF             PIC X     VALUE "N".                   
001550     03  WS-TICKER-VALID           PIC X     VALUE "Y".                   
001560*                                                                         
001570 01  WS-HISTORY-SEARCH.                                                   
001580     03  WS-HX                     PIC 9(5) COMP.                         
001590     03  WS-MATCH-COUNT            PIC 99   COMP.                         
001600     03  WS-MX                     PIC 99   COMP.                         
001610*                                                                         
001620 01  WS-ERROR-TEXT                 PIC X(40).                             
001630*                                                                         
001640 01  WS-SUBSCRIPTS.                                                       
001650     03  WS-CX                     PIC 99 COMP.                           
001660*                                                                         
001670* ALTERNATE VIEWS - HERE TO MEET THE HOUSE STANDARD OF AT LEAST 3         
001680* REDEFINES PER PROGRAM, SEE ALSO DC100/DC200 FOR THE SAME HABIT.         
001690*                                                                         
001700 01  WS-MATCH-COUNT-BIN            PIC 9(4)     COMP.                     
001710 01  WS-MATCH-COUNT-REDEF REDEFINES WS-MATCH-COUNT-BIN.                   
001720     03  WS-MC-TENS                PIC 99.                                
001730     03  WS-MC-UNITS               PIC 99.                                
001740*                                                                         
001750 01  WS-TICKER-WORK                PIC X(10).                             
001760 01  WS-TICKER-WORK-R REDEFINES WS-TICKER-WORK.                           
001770     03  WS-TW-EXCHANGE-CODE       PIC X(03).                             
001780     03  WS-TW-LOCAL-CODE          PIC X(07).                             
001790*                                                                         
001800 01  WS-HISTORY-YEAR-WORK           PIC 9(4)     COMP.                    
001810 01  WS-HISTORY-YEAR-R REDEFINES WS-HISTORY-YEAR-WORK.                    
001820     03  WS-HY-CENTURY              PIC 99.                               
001830     03  WS-HY-YEAR-OF-CENT         PIC 99.                               
001840*                                                                         
001850 PROCEDURE DIVISION.                                                      
001860*===================                                                      
001870*                                                                         
001880 AA000-MAIN                   SECTION.                                    
001890**************************************                                    
001900*                                                                         
001910     PERFORM  BB010-OPEN-FILES        THRU BB010-EXIT.                    
001920     PERFORM  BB011-WRITE-HEADERS     THRU BB011-EXIT.                    
001930     PERFORM  BB020-LOAD-HISTORY      THRU BB020-EXIT.                    
001940     PERFORM  CC010-READ-TICKER       THRU CC010-EXIT.                    
001950     PERFORM  CC020-PROCESS-TICKER    THRU CC020-EXIT                     
001960              UNTIL WS-TICKER-EOF = "Y".                                  
001970     PERFORM  BB090-CLOSE-FILES       THRU BB090-EXIT.                    
001980     CALL     "DC300".                                                    
001990     GOBACK.                                                              
002000*                                                                         
002010 AA000-EXIT.                                                              
002020     EXIT SECTION.                                                        
002030*                                                                         
002040 BB010-OPEN-FILES             SECTION.                                    
002050**************************************                                    
002060*                                                                         
002070     OPEN     INPUT  DC-TICKER-FILE                                       
002080              INPUT  DC-COMPANY-FILE                                      
002090              INPUT  DC-HISTORY-FILE                                      
002100              OUTPUT DC-SCENARIO-WIDE-FILE                                
002110              OUTPUT DC-BASE-DETAIL-FILE                                  
002120              OUTPUT DC-SENSITIVITY-FILE.                                 
002130*                                                                         
002140 BB010-EXIT.                                                              
002150     EXIT SECTION.                                                        
002160*                                                                         
002170 BB011-WRITE-HEADERS          SECTION.                                    
002180**************************************                                    
002190*                                                                         
002200* 02/04/26 PJH - REQUEST 2607 - ONE HEADER ROW ON EACH OF THE             
002210*                THREE FILES THIS PROGRAM WRITES, SO A SPREADSHEET        
002220*                CAN OPEN THEM DIRECTLY.  DC-SCENARIO-LONG-FILE'S         
002230*                HEADER IS WRITTEN BY DC300 INSTEAD - THAT FILE           
002240*                IS BUILT ENTIRELY OVER THERE.                            
002250*                                                                         
002260     WRITE    DC-SCENARIO-WIDE-RECORD  FROM DC-SCW-HEADER-RECORD.         
002270     WRITE    DC-BASE-DETAIL-RECORD    FROM DC-BAS-HEADER-RECORD.         
002280     WRITE    DC-SENSITIVITY-RECORD    FROM DC-SNS-HEADER-RECORD.         
002290*                                                                         
002300 BB011-EXIT.                                                              
002310     EXIT SECTION.                                                        
002320*                                                                         
002330 BB020-LOAD-HISTORY           SECTION.                                    
002340**************************************                                    
002350*                                                                         
002360* READ THE WHOLE HISTORY FILE INTO WS-HISTORY-TABLE ONCE AT START         
002370* OF JOB - LET TICKER PROCESSING SCAN IT IN MEMORY PER COMPANY.           
002380*                                                                         
002390     MOVE     ZERO TO WS-HISTORY-COUNT.                                   
002400     PERFORM  BB021-READ-HISTORY      THRU BB021-EXIT.                    
002410     PERFORM  BB022-STORE-HISTORY     THRU BB022-EXIT                     
002420              UNTIL DCH-EOF.                                              
002430*                                                                         
002440 BB020-EXIT.                                                              
002450     EXIT SECTION.                                                        
002460*                                                                         
002470 BB021-READ-HISTORY           SECTION.                                    
002480**************************************                                    
002490*                                                                         
002500     READ     DC-HISTORY-FILE                                             
002510              AT END MOVE "10" TO DCH-STATUS.                             
002520*                                                                         
002530 BB021-EXIT.                                                              
002540     EXIT SECTION.                                                        
002550*                                                                         
002560 BB022-STORE-HISTORY          SECTION.                                    
002570**************************************                                    
002580*                                                                         
002590     ADD      1 TO WS-HISTORY-COUNT.                                      
002600     SET      WS-HIS-IX TO WS-HISTORY-COUNT.                              
002610     MOVE     HIS-TICKER           TO WSH-TICKER (WS-HIS-IX).             
002620     MOVE     HIS-FISCAL-YEAR      TO WSH-FISCAL-YEAR (WS-HIS-IX).        
002630     MOVE     HIS-REVENUE          TO WSH-REVENUE (WS-HIS-IX).            
002640     MOVE     HIS-EBIT             TO WSH-EBIT (WS-HIS-IX).               
002650     MOVE     HIS-EBIT-FLAG        TO WSH-EBIT-FLAG (WS-HIS-IX).          
002660     MOVE     HIS-DEPR-AMORT       TO WSH-DEPR-AMORT (WS-HIS-IX).         
002670     MOVE     HIS-DA-FLAG          TO WSH-DA-FLAG (WS-HIS-IX).            
002680     MOVE     HIS-WORKING-CAPITAL  TO                                     
002690              WSH-WORKING-CAPITAL (WS-HIS-IX).                            
002700     MOVE     HIS-WC-FLAG          TO WSH-WC-FLAG (WS-HIS-IX).            
002710     MOVE     HIS-CAPEX            TO WSH-CAPEX (WS-HIS-IX).              
002720     MOVE     HIS-CAPEX-FLAG       TO WSH-CAPEX-FLAG (WS-HIS-IX).         
002730     PERFORM  BB021-READ-HISTORY      THRU BB021-EXIT.                    
002740*                                                                         
002750 BB022-EXIT.                                                              
002760     EXIT SECTION.                                                        
002770*                                                                         
002780 CC010-READ-TICKER            SECTION.                                    
002790**************************************                                    
002800*                                                                         
002810     READ     DC-TICKER-FILE                                              
002820              AT END MOVE "Y" TO WS-TICKER-EOF.                           
002830*                                                                         
002840 CC010-EXIT.                                                              
002850     EXIT SECTION.                                                        
002860*                                                                         
002870 CC020-PROCESS-TICKER         SECTION.                                    
002880**************************************                                    
002890*                                                                         
002900* 02/04/26 PJH - REQUEST 2611 - BLANK TICKER RECORDS (SPACES IN           
002910*                THE WHOLE FIELD) ARE SKIPPED ENTIRELY - NO LOOKUP        
002920*                NO ERROR, NO CONSOLE LINE - RATHER THAN FALLING          
002930*                THROUGH TO THE MASTER READ AND COMING OUT AS A           
002940*                DC001 "NOT FOUND" ERROR.                                 
002950*                                                                         
002960     IF       TKR-TICKER = SPACES                                         
002970              GO TO CC020-SKIP-BLANK.                                     
002980*                                                                         
002990     MOVE     "Y" TO WS-TICKER-VALID.                                     
003000     MOVE     SPACES TO WS-ERROR-TEXT.                                    
003010     MOVE     TKR-TICKER TO COY-TICKER.                                   
003020     READ     DC-COMPANY-FILE                                             
003030              INVALID KEY                                                 
003040                   MOVE "N"  TO WS-TICKER-VALID                           
003050                   MOVE DC001 TO WS-ERROR-TEXT.                           
003060*                                                                         
003070     IF       WS-TICKER-VALID = "Y"                                       
003080              PERFORM DD010-BUILD-LINKAGE    THRU DD010-EXIT              
003090              PERFORM DD020-VALUE-SCENARIOS  THRU DD020-EXIT              
003100     END-IF.                                                              
003110*                                                                         
003120     IF       WS-TICKER-VALID = "Y"                                       
003130              DISPLAY "DONE: " TKR-TICKER UPON CONSOLE                    
003140     ELSE                                                                 
003150              DISPLAY "ERROR PROCESSING " TKR-TICKER ": "                 
003160                      WS-ERROR-TEXT UPON CONSOLE                          
003170     END-IF.                                                              
003180*                                                                         
003190 CC020-SKIP-BLANK.                                                        
003200     PERFORM  CC010-READ-TICKER       THRU CC010-EXIT.                    
003210*                                                                         
003220 CC020-EXIT.                                                              
003230     EXIT SECTION.                                                        
003240*                                                                         
003250 DD010-BUILD-LINKAGE          SECTION.                                    
003260**************************************                                    
003270*                                                                         
003280* COPY THE MASTER RECORD INTO THE DC100/DC200 LINKAGE AREAS AND           
003290* COLLECT THIS TICKER'S HISTORY YEARS (MOST RECENT 10 AT MOST)            
003300* FROM THE IN-MEMORY TABLE LOADED AT START OF JOB.                        
003310*                                                                         
003320     MOVE     COY-TICKER            TO L1-IN-TICKER.                      
003330     MOVE     COY-NAME              TO L1-IN-COMPANY-NAME.                
003340     MOVE     COY-CURRENT-PRICE     TO L1-IN-CURRENT-PRICE.               
003350     MOVE     COY-SHARES-OUT        TO L1-IN-SHARES-OUT.                  
003360     MOVE     COY-BETA              TO L1-IN-BETA.                        
003370     MOVE     COY-BETA-FLAG         TO L1-IN-BETA-FLAG.                   
003380     MOVE     COY-MARKET-CAP        TO L1-IN-MARKET-CAP.                  
003390     MOVE     COY-CASH              TO L1-IN-CASH.                        
003400     MOVE     COY-TOTAL-DEBT        TO L1-IN-TOTAL-DEBT.                  
003410     MOVE     COY-TOTAL-DEBT-FLAG   TO L1-IN-TOTAL-DEBT-FLAG.             
003420     MOVE     COY-LONG-TERM-DEBT    TO L1-IN-LONG-TERM-DEBT.              
003430     MOVE     COY-SHORT-TERM-DEBT   TO L1-IN-SHORT-TERM-DEBT.             
003440     MOVE     COY-INTEREST-EXPENSE  TO L1-IN-INTEREST-EXPENSE.            
003450     MOVE     COY-INT-EXP-FLAG      TO L1-IN-INT-EXP-FLAG.                
003460     MOVE     COY-TAX-EXPENSE       TO L1-IN-TAX-EXPENSE.                 
003470     MOVE     COY-PRETAX-INCOME     TO L1-IN-PRETAX-INCOME.               
003480     MOVE     COY-TAX-FLAG          TO L1-IN-TAX-FLAG.                    
003490*                                                                         
003500     MOVE     ZERO TO L1-IN-HISTORY-COUNT.                                
003510     PERFORM  DD012-SCAN-ONE-HISTORY THRU DD012-EXIT                      
003520              VARYING WS-HX FROM 1 BY 1                                   
003530              UNTIL WS-HX > WS-HISTORY-COUNT.                             
003540*                                                                         
003550 DD010-EXIT.                                                              
003560     EXIT SECTION.                                                        
003570*                                                                         
003580 DD012-SCAN-ONE-HISTORY        SECTION.                                   
003590***************************************                                   
003600*                                                                         
003610     IF       WSH-TICKER (WS-HX) = COY-TICKER                             
003620              PERFORM DD011-ADD-HISTORY-ENTRY                             
003630                      THRU DD011-EXIT                                     
003640     END-IF.                                                              
003650*                                                                         
003660 DD012-EXIT.                                                              
003670     EXIT SECTION.                                                        
003680*                                                                         
003690 DD011-ADD-HISTORY-ENTRY      SECTION.                                    
003700**************************************                                    
003710*                                                                         
003720* KEEPS ONLY THE MOST RECENT 10 YEARS - WHEN THE LINKAGE TABLE IS         
003730* ALREADY FULL, THE OLDEST ENTRY IS DROPPED TO MAKE ROOM.                 
003740*                                                                         
003750     IF       L1-IN-HISTORY-COUNT = 10                                    
003760              PERFORM DD013-SHIFT-ONE-ENTRY THRU DD013-EXIT               
003770                      VARYING WS-MX FROM 1 BY 1 UNTIL WS-MX > 9           
003780     ELSE                                                                 
003790              ADD  1 TO L1-IN-HISTORY-COUNT                               
003800     END-IF.                                                              
003810*                                                                         
003820     MOVE     WSH-FISCAL-YEAR (WS-HX) TO                                  
003830              L1-HIS-FISCAL-YEAR (L1-IN-HISTORY-COUNT).                   
003840     MOVE     WSH-REVENUE (WS-HX) TO                                      
003850              L1-HIS-REVENUE (L1-IN-HISTORY-COUNT).                       
003860     MOVE     WSH-EBIT (WS-HX) TO                                         
003870              L1-HIS-EBIT (L1-IN-HISTORY-COUNT).                          
003880     MOVE     WSH-EBIT-FLAG (WS-HX) TO                                    
003890              L1-HIS-EBIT-FLAG (L1-IN-HISTORY-COUNT).                     
003900     MOVE     WSH-DEPR-AMORT (WS-HX) TO                                   
003910              L1-HIS-DEPR-AMORT (L1-IN-HISTORY-COUNT).                    
003920     MOVE     WSH-DA-FLAG (WS-HX) TO                                      
003930              L1-HIS-DA-FLAG (L1-IN-HISTORY-COUNT).                       
003940     MOVE     WSH-WORKING-CAPITAL (WS-HX) TO                              
003950              L1-HIS-WORKING-CAPITAL (L1-IN-HISTORY-COUNT).               
003960     MOVE     WSH-WC-FLAG (WS-HX) TO                                      
003970              L1-HIS-WC-FLAG (L1-IN-HISTORY-COUNT).                       
003980     MOVE     WSH-CAPEX (WS-HX) TO                                        
003990              L1-HIS-CAPEX (L1-IN-HISTORY-COUNT).                         
004000     MOVE     WSH-CAPEX-FLAG (WS-HX) TO                                   
004010              L1-HIS-CAPEX-FLAG (L1-IN-HISTORY-COUNT).                    
004020*                                                                         
004030 DD011-EXIT.                                                              
004040     EXIT SECTION.                                                        
004050*                                                                         
004060 DD020-VALUE-SCENARIOS        SECTION.                                    
004070**************************************                                    
004080*                                                                         
004090* ONE DC100 CALL PER GROWTH MULTIPLIER, THEN ONE DC200 CALL FOR           
004100* THE SENSITIVITY GRID (BASE SCENARIO ONLY).  THE FIRST REJECTED          
004110* CALL MARKS THE WHOLE TICKER INVALID AND SKIPS THE REST.                 
004120*                                                                         
004130     MOVE     DCF-GROWTH-MULT-CONSERVATIVE TO L1-IN-GROWTH-MULT.          
004140     CALL     "DC100" USING DC100-LINKAGE.                                
004150     IF       L1-OUT-VALID NOT = "Y"                                      
004160              MOVE "N" TO WS-TICKER-VALID                                 
004170              MOVE L1-OUT-ERROR-MSG TO WS-ERROR-TEXT                      
004180              GO TO DD020-EXIT.                                           
004190     MOVE     L1-OUT-DCF-PRICE TO SCW-CONSERVATIVE-PRICE.                 
004200*                                                                         
004210     MOVE     DCF-GROWTH-MULT-BASE TO L1-IN-GROWTH-MULT.                  
004220     CALL     "DC100" USING DC100-LINKAGE.                                
004230     IF       L1-OUT-VALID NOT = "Y"                                      
004240              MOVE "N" TO WS-TICKER-VALID                                 
004250              MOVE L1-OUT-ERROR-MSG TO WS-ERROR-TEXT                      
004260              GO TO DD020-EXIT.                                           
004270     MOVE     L1-OUT-DCF-PRICE           TO SCW-BASE-PRICE.               
004280     PERFORM  EE010-FILL-BASE-DETAIL     THRU EE010-EXIT.                 
004290     PERFORM  EE020-WRITE-SENSITIVITY    THRU EE020-EXIT.                 
004300*                                                                         
004310     MOVE     DCF-GROWTH-MULT-OPTIMISTIC TO L1-IN-GROWTH-MULT.            
004320     CALL     "DC100" USING DC100-LINKAGE.                                
004330     IF       L1-OUT-VALID NOT = "Y"                                      
004340              MOVE "N" TO WS-TICKER-VALID                                 
004350              MOVE L1-OUT-ERROR-MSG TO WS-ERROR-TEXT                      
004360              GO TO DD020-EXIT.                                           
004370     MOVE     L1-OUT-DCF-PRICE TO SCW-OPTIMISTIC-PRICE.                   
004380*                                                                         
004390     PERFORM  EE030-WRITE-SCENARIO-WIDE  THRU EE030-EXIT.                 
004400*                                                                         
004410 DD020-EXIT.                                                              
004420     EXIT SECTION.                                                        
004430*                                                                         
004440 EE010-FILL-BASE-DETAIL       SECTION.                                    
004450**************************************                                    
004460*                                                                         
004470     MOVE     COY-TICKER          TO BAS-TICKER SCW-TICKER.               
004480     MOVE     COY-NAME             TO BAS-COMPANY-NAME                    
004490                                      SCW-COMPANY-NAME.                   
004500     MOVE     COY-CURRENT-PRICE    TO BAS-CURRENT-PRICE                   
004510                                      SCW-CURRENT-PRICE.                  
004520     MOVE     L1-OUT-DCF-PRICE           TO BAS-DCF-PRICE.                
004530     MOVE     L1-OUT-WACC                TO BAS-WACC SCW-WACC.            
004540     MOVE     L1-OUT-RISK-FREE           TO BAS-RISK-FREE                 
004550                                            SCW-RISK-FREE.                
004560     MOVE     L1-OUT-MARKET-PREMIUM      TO BAS-MARKET-PREMIUM.           
004570     MOVE     L1-OUT-TAX-RATE            TO BAS-TAX-RATE                  
004580                                            SCW-TAX-RATE.                 
004590     MOVE     L1-OUT-PRETAX-COST-OF-DEBT TO                               
004600              BAS-PRETAX-COST-OF-DEBT.                                    
004610     MOVE     L1-OUT-AVG-GROWTH          TO BAS-AVG-GROWTH.               
004620     MOVE     L1-OUT-SCEN-INIT-GROWTH    TO                               
004630              BAS-SCENARIO-INITIAL-GROWTH.                                
004640     MOVE     L1-OUT-EBIT-MARGIN-MEDIAN  TO                               
004650              BAS-EBIT-MARGIN-MEDIAN.                                     
004660     MOVE     L1-OUT-DA-RATIO-MEDIAN     TO BAS-DA-RATIO-MEDIAN.          
004670     MOVE     L1-OUT-WC-RATIO-MEDIAN     TO BAS-WC-RATIO-MEDIAN.          
004680     MOVE     L1-OUT-CAPEX-RATIO-USED    TO BAS-CAPEX-RATIO-USED.         
004690     MOVE     L1-OUT-CAPEX-RATIO-FLAG    TO BAS-CAPEX-RATIO-FLAG.         
004700*                                                                         
004710     WRITE    DC-BASE-DETAIL-RECORD.                                      
004720*                                                                         
004730 EE010-EXIT.                                                              
004740     EXIT SECTION.                                                        
004750*                                                                         
004760 EE020-WRITE-SENSITIVITY      SECTION.                                    
004770**************************************                                    
004780*                                                                         
004790     MOVE     DCF-TERMINAL-GROWTH  TO L2-IN-TERMINAL-GROWTH.              
004800     MOVE     L1-OUT-WACC          TO L2-IN-BASE-WACC.                    
004810     MOVE     COY-CASH             TO L2-IN-CASH.                         
004820     MOVE     L1-OUT-TOTAL-DEBT    TO L2-IN-TOTAL-DEBT.                   
004830     MOVE     COY-SHARES-OUT       TO L2-IN-SHARES-OUT.                   
004840     MOVE     COY-TICKER           TO L2-IN-TICKER.                       
004850     MOVE     L1-OUT-FCF-TBL       TO L2-IN-FCF-TBL.                      
004860     CALL     "DC200" USING DC200-LINKAGE.                                
004870*                                                                         
004880     PERFORM  EE021-WRITE-ONE-SENS-REC THRU EE021-EXIT                    
004890              VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > 25.                 
004900*                                                                         
004910 EE020-EXIT.                                                              
004920     EXIT SECTION.                                                        
004930*                                                                         
004940 EE021-WRITE-ONE-SENS-REC     SECTION.                                    
004950**************************************                                    
004960*                                                                         
004970     MOVE     COY-TICKER                 TO SNS-TICKER.                   
004980     MOVE     L2-WACC-BPS-SHIFT (WS-CX)  TO SNS-WACC-BPS-SHIFT.           
004990     MOVE     L2-TG-BPS-SHIFT (WS-CX)    TO SNS-TG-BPS-SHIFT.             
005000     MOVE     L2-WACC (WS-CX)            TO SNS-WACC.                     
005010     MOVE     L2-TERMINAL-GROWTH (WS-CX) TO SNS-TERMINAL-GROWTH.          
005020     MOVE     L2-DCF-PRICE (WS-CX)       TO SNS-DCF-PRICE.                
005030     WRITE    DC-SENSITIVITY-RECORD.                                      
005040*                                                                         
005050 EE021-EXIT.                                                              
005060     EXIT SECTION.                                                        
005070*                                                                         
005080 EE030-WRITE-SCENARIO-WIDE    SECTION.                                    
005090**************************************                                    
005100*                                                                         
005110     WRITE    DC-SCENARIO-WIDE-RECORD.                                    
005120*                                                                         
005130 EE030-EXIT.                                                              
005140     EXIT SECTION.                                                        
005150*                                                                         
005160 BB090-CLOSE-FILES            SECTION.                                    
005170**************************************                                    
005180*                                                                         
005190     CLOSE    DC-TICKER-FILE                                              
005200              DC-COMPANY-FILE                                             
005210              DC-HISTORY-FILE                                             
005220              DC-SCENARIO-WIDE-FILE                                       
005230              DC-BASE-DETAIL-FILE                                         
005240              DC-SENSITIVITY-FILE.                                        
005250*                                                                         
005260 BB090-EXIT.                                                              
005270     EXIT SECTION.                                                        
005280*                                                                         
