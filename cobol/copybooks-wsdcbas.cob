000100*******************************************                               
000110*                                          *                              
000120*  WORKING STORAGE - BASE-DETAIL          *                               
000130*    OUTPUT RECORD (ONE PER VALUED        *                               
000140*    COMPANY, BASE SCENARIO ONLY)         *                               
000150*******************************************                               
000160*                                                                         
000170* 10/03/26 RJM - CREATED.                                                 
000180* 18/03/26 RJM - CAPEX-RATIO-FLAG ADDED, CAPEX FALLBACK NOT               
000190*                BEING SHOWN SEPARATE FROM A REAL MEDIAN BEFORE.          
000200* 02/04/26 PJH - REQUEST 2607 - BACK TO DELIMITED DISPLAY TEXT,           
000210*                SEE WSDCSCW FOR THE REASON.                              
000220*                                                                         
000230 01  DC-BASE-DETAIL-RECORD.                                               
000240     03  BAS-TICKER                    PIC X(10).                         
000250     03  FILLER                        PIC X      VALUE ",".              
000260     03  BAS-COMPANY-NAME              PIC X(30).                         
000270     03  FILLER                        PIC X      VALUE ",".              
000280     03  BAS-CURRENT-PRICE             PIC -9(7).99.                      
000290     03  FILLER                        PIC X      VALUE ",".              
000300     03  BAS-DCF-PRICE                 PIC -9(9).99.                      
000310     03  FILLER                        PIC X      VALUE ",".              
000320     03  BAS-WACC                      PIC -9.999999.                     
000330     03  FILLER                        PIC X      VALUE ",".              
000340     03  BAS-RISK-FREE                 PIC -9.999999.                     
000350     03  FILLER                        PIC X      VALUE ",".              
000360     03  BAS-MARKET-PREMIUM            PIC -9.999999.                     
000370     03  FILLER                        PIC X      VALUE ",".              
000380     03  BAS-TAX-RATE                  PIC -9.999999.                     
000390     03  FILLER                        PIC X      VALUE ",".              
000400     03  BAS-PRETAX-COST-OF-DEBT       PIC -9.999999.                     
000410     03  FILLER                        PIC X      VALUE ",".              
000420     03  BAS-AVG-GROWTH                PIC -9.999999.                     
000430     03  FILLER                        PIC X      VALUE ",".              
000440     03  BAS-SCENARIO-INITIAL-GROWTH   PIC -9.999999.                     
000450     03  FILLER                        PIC X      VALUE ",".              
000460     03  BAS-EBIT-MARGIN-MEDIAN        PIC -9.999999.                     
000470     03  FILLER                        PIC X      VALUE ",".              
000480     03  BAS-DA-RATIO-MEDIAN           PIC -9.999999.                     
000490     03  FILLER                        PIC X      VALUE ",".              
000500     03  BAS-WC-RATIO-MEDIAN           PIC -9.999999.                     
000510     03  FILLER                        PIC X      VALUE ",".              
000520     03  BAS-CAPEX-RATIO-USED          PIC -9.999999.                     
000530     03  FILLER                        PIC X      VALUE ",".              
000540     03  BAS-CAPEX-RATIO-FLAG          PIC X.                             
000550*                                          Y = HISTORICAL RATIO           
000560*                                          USED, N = FALLBACK             
000570     03  FILLER                        PIC X(08)  VALUE SPACES.           
000580*                                                                         
000590* 02/04/26 PJH - HEADER RECORD ADDED - SAME FD, WRITTEN ONCE BY           
000600*                DC000'S BB011-WRITE-HEADERS BEFORE THE COMPANY           
000610*                LOOP.                                                    
000620*                                                                         
000630 01  DC-BAS-HEADER-RECORD.                                                
000640     03  BAS-H-TEXT-1                  PIC X(49)  VALUE                   
000650         "TICKER,COMPANY-NAME,CURRENT-PRICE,DCF-PRICE,WACC,".             
000660     03  BAS-H-TEXT-2                  PIC X(34)  VALUE                   
000670         "RISK-FREE,MARKET-PREMIUM,TAX-RATE,".                            
000680     03  BAS-H-TEXT-3                  PIC X(36)  VALUE                   
000690         "PRETAX-COST-OF-DEBT,BASE-AVG-GROWTH,".                          
000700     03  BAS-H-TEXT-4                  PIC X(43)  VALUE                   
000710         "SCENARIO-INITIAL-GROWTH,EBIT-MARGIN-MEDIAN,".                   
000720     03  BAS-H-TEXT-5                  PIC X(49)  VALUE                   
000730         "DA-RATIO-MEDIAN,WC-RATIO-MEDIAN,CAPEX-RATIO-USED,".             
000740     03  BAS-H-TEXT-6                  PIC X(16)  VALUE                   
000750         "CAPEX-RATIO-FLAG".                                              
000760     03  FILLER                        PIC X(08)  VALUE SPACES.           
000770*                                                                         
