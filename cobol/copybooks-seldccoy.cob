000100*******************************************                               
000110*                                          *                              
000120*  FILE CONTROL - COMPANY MASTER FILE     *                               
000130*     (INPUT - INDEXED, KEY COY-TICKER)   *                               
000140*******************************************                               
000150*                                                                         
000160* 09/03/26 RJM - CREATED.                                                 
000170*                                                                         
000180 SELECT  DC-COMPANY-FILE   ASSIGN TO "DCCOY"                              
000190     ORGANIZATION INDEXED                                                 
000200     ACCESS MODE  DYNAMIC                                                 
000210     RECORD KEY   COY-TICKER                                              
000220     FILE STATUS IS DCC-STATUS.                                           
000230*                                                                         
