000100*******************************************                               
000110*                                          *                              
000120*  FD - COMPANY MASTER FILE                *                              
000130*******************************************                               
000140*                                                                         
000150* 09/03/26 RJM - CREATED.                                                 
000160*                                                                         
000170 FD  DC-COMPANY-FILE                                                      
000180     RECORD CONTAINS 128 CHARACTERS.                                      
000190 COPY "COPYBOOKS-WSDCCOY.COB".                                            
000200*                                                                         
