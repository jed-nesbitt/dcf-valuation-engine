000100*******************************************                               
000110*                                          *                              
000120*  FD - FINANCIAL HISTORY FILE             *                              
000130*******************************************                               
000140*                                                                         
000150* 09/03/26 RJM - CREATED.                                                 
000160*                                                                         
000170 FD  DC-HISTORY-FILE                                                      
000180     RECORD CONTAINS 64 CHARACTERS.                                       
000190 COPY "COPYBOOKS-WSDCHIS.COB".                                            
000200*                                                                         
