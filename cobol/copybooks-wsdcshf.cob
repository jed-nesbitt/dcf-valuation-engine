000100*******************************************                               
000110*                                          *                              
000120*  WORKING STORAGE - WACC/TGROWTH SHIFT   *                               
000130*    TABLES USED TO BUILD THE 25-CELL     *                               
000140*    SENSITIVITY GRID.                    *                               
000150*  TABLE-OF-SHIFTS IDIOM RE-USED FROM     *                               
000160*  THE PAYROLL TAX WITHHOLDING TABLES.    *                               
000170*******************************************                               
000180*                                                                         
000190* 11/03/26 RJM - CREATED.                                                 
000200* 19/03/26 RJM - SPLIT OUT OF WSDCSNS SO IT CAN BE COPIED BY DC000        
000210*                AND DC200 WITHOUT DRAGGING IN THE RECORD LAYOUT.         
000220*                                                                         
000230 01  WS-WACC-SHIFT-VALUES.                                                
000240     03  FILLER        PIC S9(4)  COMP  VALUE -200.                       
000250     03  FILLER        PIC S9(4)  COMP  VALUE -100.                       
000260     03  FILLER        PIC S9(4)  COMP  VALUE    0.                       
000270     03  FILLER        PIC S9(4)  COMP  VALUE  100.                       
000280     03  FILLER        PIC S9(4)  COMP  VALUE  200.                       
000290 01  WS-WACC-SHIFT-REDEF REDEFINES WS-WACC-SHIFT-VALUES.                  
000300     03  SNS-WACC-SHIFT    PIC S9(4)  COMP  OCCURS 5.                     
000310*                                                                         
000320 01  WS-TG-SHIFT-VALUES.                                                  
000330     03  FILLER        PIC S9(4)  COMP  VALUE  -50.                       
000340     03  FILLER        PIC S9(4)  COMP  VALUE  -25.                       
000350     03  FILLER        PIC S9(4)  COMP  VALUE    0.                       
000360     03  FILLER        PIC S9(4)  COMP  VALUE   25.                       
000370     03  FILLER        PIC S9(4)  COMP  VALUE   50.                       
000380 01  WS-TG-SHIFT-REDEF REDEFINES WS-TG-SHIFT-VALUES.                      
000390     03  SNS-TG-SHIFT      PIC S9(4)  COMP  OCCURS 5.                     
000400*                                                                         
