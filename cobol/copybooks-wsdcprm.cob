000100*******************************************                               
000110*                                          *                              
000120*  WORKING STORAGE - DCF RUN PARAMETERS   *                               
000130*   (FIXED ASSUMPTION SET FOR THE RUN -   *                               
000140*      NOW JUST COMPILED IN BELOW AS      *                               
000150*     VALUE CLAUSES - NO RUNTIME LOAD)    *                               
000160*******************************************                               
000170*                                                                         
000180* 09/03/26 RJM - CREATED.                                                 
000190* 15/03/26 RJM - REGION HARD SET TO AU FOR THIS RUN - MAY NEED A          
000200*                PARAM FILE AGAIN IF US/UK RUNS ARE EVER WANTED.          
000210*                                                                         
000220 01  DC-CONFIG-RECORD.                                                    
000230     03  DCF-REGION                    PIC X(2)       VALUE "AU".         
000240     03  DCF-FORECAST-YEARS            PIC 99         COMP                
000250                                                       VALUE 10.          
000260     03  DCF-FADE-START-YEAR           PIC 99         COMP                
000270                                                       VALUE 5.           
000280     03  DCF-TERMINAL-GROWTH           PIC S9(1)V9(6) COMP-3              
000290                                                VALUE 0.015000.           
000300*                                                                         
000310     03  DCF-MKT-PREMIUM-AU            PIC S9(1)V9(6) COMP-3              
000320                                                VALUE 0.060000.           
000330     03  DCF-MKT-PREMIUM-US            PIC S9(1)V9(6) COMP-3              
000340                                                VALUE 0.055000.           
000350     03  DCF-MKT-PREMIUM-OTHER         PIC S9(1)V9(6) COMP-3              
000360                                                VALUE 0.060000.           
000370*                                                                         
000380     03  DCF-RISK-FREE-FALLBACK        PIC S9(1)V9(6) COMP-3              
000390                                                VALUE 0.040000.           
000400*                                                                         
000410     03  DCF-TAX-RATE-MIN              PIC S9(1)V9(6) COMP-3              
000420                                                VALUE 0.050000.           
000430     03  DCF-TAX-RATE-MAX              PIC S9(1)V9(6) COMP-3              
000440                                                VALUE 0.350000.           
000450     03  DCF-TAX-RATE-DEFAULT          PIC S9(1)V9(6) COMP-3              
000460                                                VALUE 0.300000.           
000470*                                                                         
000480     03  DCF-COST-OF-DEBT-MIN          PIC S9(1)V9(6) COMP-3              
000490                                                VALUE 0.020000.           
000500     03  DCF-COST-OF-DEBT-MAX          PIC S9(1)V9(6) COMP-3              
000510                                                VALUE 0.120000.           
000520     03  DCF-COST-OF-DEBT-DEFAULT      PIC S9(1)V9(6) COMP-3              
000530                                                VALUE 0.060000.           
000540*                                                                         
000550     03  DCF-CAPEX-FALLBACK-EXTRA      PIC S9(1)V9(6) COMP-3              
000560                                                VALUE 0.005000.           
000570*                                                                         
000580     03  DCF-GROWTH-MULT-CONSERVATIVE  PIC S9(1)V9(6) COMP-3              
000590                                                VALUE 0.750000.           
000600     03  DCF-GROWTH-MULT-BASE          PIC S9(1)V9(6) COMP-3              
000610                                                VALUE 1.000000.           
000620     03  DCF-GROWTH-MULT-OPTIMISTIC    PIC S9(1)V9(6) COMP-3              
000630                                                VALUE 1.250000.           
000640*                                                                         
000650     03  DCF-TV-GUARD-EXTRA            PIC S9(1)V9(6) COMP-3              
000660                                                VALUE 0.010000.           
000670*                                    ADDED TO TERMINAL GROWTH TO          
000680*                                    GET THE EFFECTIVE DISCOUNT           
000690*                                    RATE WHEN WACC DOES NOT              
000700*                                    CLEAR GROWTH.                        
000710*                                                                         
000720     03  FILLER                        PIC X(16).                         
000730*                                                                         
