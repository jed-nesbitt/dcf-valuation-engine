000100*******************************************                               
000110*                                          *                              
000120*  WORKING STORAGE - SCENARIO-WIDE        *                               
000130*    OUTPUT RECORD (ONE PER VALUED        *                               
000140*    COMPANY)                             *                               
000150*******************************************                               
000160*                                                                         
000170* 10/03/26 RJM - CREATED.                                                 
000180* 02/04/26 PJH - REQUEST 2607 - THE SPREADSHEET TEAM CANNOT OPEN          
000190*                A PACKED STRUCTURE RECORD.  REVERSED THE 19/03/26        
000200*                CHANGE BELOW - DC300 NOW RE-OPENS THIS FILE FOR          
000210*                EACH OF ITS THREE PASSES INSTEAD OF KEEPING IT           
000220*                OPEN, SO THE ROUND-TRIP-THROUGH-TEXT OBJECTION NO        
000230*                LONGER APPLIES.  BACK TO DELIMITED DISPLAY TEXT          
000240*                WITH A HEADER ROW.                                       
000250*                                                                         
000260 01  DC-SCENARIO-WIDE-RECORD.                                             
000270     03  SCW-TICKER               PIC X(10).                              
000280     03  FILLER                   PIC X       VALUE ",".                  
000290     03  SCW-COMPANY-NAME         PIC X(30).                              
000300     03  FILLER                   PIC X       VALUE ",".                  
000310     03  SCW-CURRENT-PRICE        PIC -9(7).99.                           
000320     03  FILLER                   PIC X       VALUE ",".                  
000330     03  SCW-CONSERVATIVE-PRICE   PIC -9(9).99.                           
000340     03  FILLER                   PIC X       VALUE ",".                  
000350     03  SCW-BASE-PRICE           PIC -9(9).99.                           
000360     03  FILLER                   PIC X       VALUE ",".                  
000370     03  SCW-OPTIMISTIC-PRICE     PIC -9(9).99.                           
000380     03  FILLER                   PIC X       VALUE ",".                  
000390     03  SCW-WACC                 PIC -9.999999.                          
000400     03  FILLER                   PIC X       VALUE ",".                  
000410     03  SCW-RISK-FREE            PIC -9.999999.                          
000420     03  FILLER                   PIC X       VALUE ",".                  
000430     03  SCW-TAX-RATE             PIC -9.999999.                          
000440     03  FILLER                   PIC X(08)   VALUE SPACES.               
000450*                                                                         
000460* 02/04/26 PJH - HEADER RECORD ADDED - SAME FD, SAME STORAGE AS           
000470*                DC-SCENARIO-WIDE-RECORD ABOVE, WRITTEN ONCE BY           
000480*                DC000'S BB011-WRITE-HEADERS BEFORE THE COMPANY           
000490*                LOOP.                                                    
000500*                                                                         
000510 01  DC-SCW-HEADER-RECORD.                                                
000520     03  SCW-H-TEXT-1             PIC X(34)   VALUE                       
000530         "TICKER,COMPANY-NAME,CURRENT-PRICE,".                            
000540     03  SCW-H-TEXT-2             PIC X(47)   VALUE                       
000550         "CONSERVATIVE-PRICE,BASE-PRICE,OPTIMISTIC-PRICE,".               
000560     03  SCW-H-TEXT-3             PIC X(23)   VALUE                       
000570         "WACC,RISK-FREE,TAX-RATE".                                       
000580     03  FILLER                   PIC X(29)   VALUE SPACES.               
000590*                                                                         
