000100*******************************************                               
000110*                                          *                              
000120*  RECORD DEFINITION FOR SENSITIVITY      *                               
000130*       FILE                              *                               
000140*     25 RECORDS PER VALUED COMPANY,      *                               
000150*     ONE PER WACC/TGROWTH GRID CELL      *                               
000160*******************************************                               
000170*                                                                         
000180* 11/03/26 RJM - CREATED.                                                 
000190* 19/03/26 RJM - SHIFT-VALUE TABLES MOVED OUT TO WSDCSHF - THEY           
000200*                ARE CONSTANTS USED TO BUILD THE GRID, NOT PART           
000210*                OF THE RECORD THE GRID IS WRITTEN TO.                    
000220* 02/04/26 PJH - REQUEST 2607 - BACK TO DELIMITED DISPLAY TEXT,           
000230*                SEE WSDCSCW FOR THE REASON.                              
000240*                                                                         
000250 01  DC-SENSITIVITY-RECORD.                                               
000260     03  SNS-TICKER               PIC X(10).                              
000270     03  FILLER                   PIC X       VALUE ",".                  
000280     03  SNS-WACC-BPS-SHIFT       PIC -9(4).                              
000290     03  FILLER                   PIC X       VALUE ",".                  
000300     03  SNS-TG-BPS-SHIFT         PIC -9(4).                              
000310     03  FILLER                   PIC X       VALUE ",".                  
000320     03  SNS-WACC                 PIC -9.999999.                          
000330     03  FILLER                   PIC X       VALUE ",".                  
000340     03  SNS-TERMINAL-GROWTH      PIC -9.999999.                          
000350     03  FILLER                   PIC X       VALUE ",".                  
000360     03  SNS-DCF-PRICE            PIC -9(9).99.                           
000370     03  FILLER                   PIC X(08)   VALUE SPACES.               
000380*                                                                         
000390* 02/04/26 PJH - HEADER RECORD ADDED - SAME FD, WRITTEN ONCE BY           
000400*                DC000'S BB011-WRITE-HEADERS BEFORE THE GRID LOOP.        
000410*                                                                         
000420 01  DC-SNS-HEADER-RECORD.                                                
000430     03  SNS-H-TEXT-1             PIC X(40)   VALUE                       
000440         "TICKER,WACC-BPS-SHIFT,TG-BPS-SHIFT,WACC,".                      
000450     03  SNS-H-TEXT-2             PIC X(25)   VALUE                       
000460         "TERMINAL-GROWTH,DCF-PRICE".                                     
000470     03  FILLER                   PIC X(15)   VALUE SPACES.               
000480*                                                                         
