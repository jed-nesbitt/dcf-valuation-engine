000100 IDENTIFICATION          DIVISION.                                        
000110*========================                                                 
000120*                                                                         
000130**                                                                        
000140      PROGRAM-ID.         DC300.                                          
000150**                                                                        
000160     AUTHOR.             R J MARSTON FBCS, FIDM, FIDPM.                   
000170**                                                                        
000180     INSTALLATION.       HOLBROOK FINANCIAL - DCF VALUATION UNIT.         
000190**                                                                        
000200     DATE-WRITTEN.       12/03/1989.                                      
000210**                                                                        
000220     DATE-COMPILED.                                                       
000230**                                                                        
000240     SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, HOLBROOK        
000250                         FINANCIAL.  PROPRIETARY AND CONFIDENTIAL         
000260                         - FOR INTERNAL USE ONLY.  NOT FOR                
000270                         DISCLOSURE OUTSIDE THE COMPANY WITHOUT           
000280                         WRITTEN AUTHORITY.                               
000290**                                                                        
000300     REMARKS.            SCENARIO-LONG RESHAPE.                           
000310                         THE SCENARIO-WIDE FILE DC000 WRITES HOLDS        
000320                         ONE RECORD PER COMPANY WITH ALL THREE            
000330                         SCENARIO PRICES SIDE BY SIDE.  SOME              
000340                         DOWNSTREAM REPORTING PREFERS ONE RECORD          
000350                         PER COMPANY PER SCENARIO INSTEAD, GROUPED        
000360                         BY SCENARIO RATHER THAN BY COMPANY.  THIS        
000370                         MODULE MAKES THREE SEQUENTIAL PASSES OVER        
000380                         SCENARIO-WIDE - CONSERVATIVE, THEN BASE,         
000390                         THEN OPTIMISTIC - WRITING ONE                    
000400                         SCENARIO-LONG RECORD PER COMPANY PER             
000410                         PASS.  CALLED ONCE BY DC000 AT END OF            
000420                         JOB, AFTER THE WIDE FILE IS FULLY                
000430                         WRITTEN AND CLOSED.                              
000440**                                                                        
000450     VERSION.            SEE PROG-NAME IN WS.                             
000460**                                                                        
000470     CALLED MODULES.                                                      
000480                         NONE.                                            
000490**                                                                        
000500     FUNCTIONS USED:                                                      
000510                         NONE.                                            
000520    FILES USED :                                                          
000530                         DC-SCENARIO-WIDE-FILE   (INPUT, READ 3           
000540                                                   TIMES)                 
000550                         DC-SCENARIO-LONG-FILE   (OUTPUT)                 
000560*                                                                         
000570    ERROR MESSAGES USED.                                                  
000580* SYSTEM WIDE:                                                            
000590                        NONE.                                             
000600* PROGRAM SPECIFIC:                                                       
000610                        NONE.                                             
000620**                                                                        
000630* CHANGES:                                                                
000640* 12/03/89 RJM - 1.0.00 CREATED.                                          
000650* 19/03/89 RJM -    .01 RE-WRITTEN AGAINST THE STRUCTURED WIDE            
000660*                       FILE LAYOUT - FIRST CUT ASSUMED A                 
000670*                       DELIMITED TEXT FILE AND PARSING IT BACK           
000680*                       OUT WAS NOT SAFE FOR PACKED FIELDS.               
000690* 19/11/98 RJM -    .02 YEAR 2000 - NO DATE FIELDS IN EITHER FILE.        
000700* 14/02/99 RJM -    .03 Y2K SIGN-OFF.                                     
000710* 19/09/25 MJT - 1.2.00 VERSION NUMBER BROUGHT INTO LINE WITH THE         
000720*                       REST OF THE SUITE (REQUEST 2390 - SEE             
000730*                       DC000/DC100/DC200). NO LOGIC CHANGE IN            
000740*                       THIS MODULE.                                      
000750**                                                                        
000760*                                                                         
000770 ENVIRONMENT             DIVISION.                                        
000780*===============================                                          
000790*                                                                         
000800 CONFIGURATION           SECTION.                                         
000810 SPECIAL-NAMES.                                                           
000820     C01 IS TOP-OF-FORM.                                                  
000830*                                                                         
000840 INPUT-OUTPUT            SECTION.                                         
000850 FILE-CONTROL.                                                            
000860     COPY "COPYBOOKS-SELDCSCW.COB".                                       
000870     COPY "COPYBOOKS-SELDCSCL.COB".                                       
000880*                                                                         
000890 DATA                    DIVISION.                                        
000900*===============================                                          
000910*                                                                         
000920 FILE SECTION.                                                            
000930*                                                                         
000940     COPY "COPYBOOKS-FDDCSCW.COB".                                        
000950     COPY "COPYBOOKS-FDDCSCL.COB".                                        
000960*                                                                         
000970 WORKING-STORAGE SECTION.                                                 
000980*------------------------                                                 
000990*                                                                         
001000 77  PROG-NAME               PIC X(17) VALUE "DC300 (1.2.00)".            
001010*                                                                         
001020 01  WS-FILE-STATUSES.                                                    
001030     03  DCW-STATUS               PIC XX.                                 
001040     03  DCL-STATUS                PIC XX.                                
001050*                                                                         
001060 01  WS-SWITCHES.                                                         
001070     03  WS-WIDE-EOF               PIC X     VALUE "N".                   
001080*                                                                         
001090 01  WS-PASS-FIELDS.                                                      
001100     03  WS-PASS-NUMBER            PIC 9     COMP.                        
001110     03  WS-PASS-NAME              PIC X(18).                             
001120*                                                                         
001130* ALTERNATE VIEW OF THE PASS NUMBER - KEPT HERE SOLELY TO MEET THE        
001140* HOUSE STANDARD OF AT LEAST 3 REDEFINES PER PROGRAM.                     
001150*                                                                         
001160 01  WS-PASS-NUMBER-BIN             PIC 9(4)     COMP.                    
001170 01  WS-PASS-NUMBER-R REDEFINES WS-PASS-NUMBER-BIN.                       
001180     03  WS-PN-HUNDREDS             PIC 99.                               
001190     03  WS-PN-UNITS                PIC 99.                               
001200*                                                                         
001210 01  WS-PRICE-WORK                  PIC S9(9)V99  COMP-3.                 
001220 01  WS-PRICE-WORK-R REDEFINES WS-PRICE-WORK.                             
001230     03  FILLER                     PIC X(06).                            
001240*                                                                         
001250 01  WS-RECORD-COUNT-WORK           PIC 9(6)      COMP.                   
001260 01  WS-RECORD-COUNT-R REDEFINES WS-RECORD-COUNT-WORK.                    
001270     03  WS-RC-THOUSANDS            PIC 999.                              
001280     03  WS-RC-UNITS                PIC 999.                              
001290*                                                                         
001300 PROCEDURE DIVISION.                                                      
001310*===================                                                      
001320*                                                                         
001330 AA000-MAIN                   SECTION.                                    
001340**************************************                                    
001350*                                                                         
001360     OPEN     OUTPUT DC-SCENARIO-LONG-FILE.                               
001370     PERFORM  BB013-WRITE-SCL-HEADER   THRU BB013-EXIT.                   
001380     PERFORM  BB010-RUN-ONE-PASS     THRU BB010-EXIT                      
001390              VARYING WS-PASS-NUMBER FROM 1 BY 1                          
001400              UNTIL WS-PASS-NUMBER > 3.                                   
001410     CLOSE    DC-SCENARIO-LONG-FILE.                                      
001420     GOBACK.                                                              
001430*                                                                         
001440 AA000-EXIT.                                                              
001450     EXIT SECTION.                                                        
001460*                                                                         
001470 BB013-WRITE-SCL-HEADER       SECTION.                                    
001480***************************************                                   
001490*                                                                         
001500* 02/04/26 PJH - REQUEST 2607 - ONE HEADER ROW ON THE LONG FILE,          
001510*                WRITTEN ONCE AT THE TOP BEFORE ANY OF THE THREE          
001520*                PASSES START, SO THE FILE OPENS CLEANLY IN A             
001530*                SPREADSHEET LIKE THE OTHER THREE OUTPUT FILES DO.        
001540*                                                                         
001550     WRITE    DC-SCENARIO-LONG-RECORD FROM DC-SCL-HEADER-RECORD.          
001560*                                                                         
001570 BB013-EXIT.                                                              
001580     EXIT SECTION.                                                        
001590*                                                                         
001600 BB010-RUN-ONE-PASS            SECTION.                                   
001610***************************************                                   
001620*                                                                         
001630* ONE FULL READ OF THE WIDE FILE, PICKING OFF A DIFFERENT PRICE           
001640* COLUMN EACH TIME ROUND - CONSERVATIVE ON PASS 1, BASE ON PASS 2,        
001650* OPTIMISTIC ON PASS 3.                                                   
001660*                                                                         
001670* 02/04/26 PJH - REQUEST 2607 - DC-SCENARIO-WIDE-FILE NOW CARRIES         
001680*                A HEADER ROW AS ITS FIRST RECORD (SEE DC000).            
001690*                EACH OF THE THREE PASSES RE-OPENS THE FILE FROM          
001700*                THE TOP, SO EACH PASS MUST THROW AWAY THAT HEADER        
001710*                ROW BEFORE IT STARTS READING COMPANY DATA.               
001720*                                                                         
001730     IF       WS-PASS-NUMBER = 1                                          
001740              MOVE "conservative_price" TO WS-PASS-NAME                   
001750     ELSE                                                                 
001760       IF     WS-PASS-NUMBER = 2                                          
001770              MOVE "base_price"         TO WS-PASS-NAME                   
001780       ELSE                                                               
001790              MOVE "optimistic_price"   TO WS-PASS-NAME                   
001800       END-IF                                                             
001810     END-IF.                                                              
001820*                                                                         
001830     MOVE     "N" TO WS-WIDE-EOF.                                         
001840     OPEN     INPUT DC-SCENARIO-WIDE-FILE.                                
001850     READ     DC-SCENARIO-WIDE-FILE                                       
001860              AT END MOVE "Y" TO WS-WIDE-EOF.                             
001870     PERFORM  BB011-READ-WIDE        THRU BB011-EXIT.                     
001880     PERFORM  BB012-WRITE-LONG       THRU BB012-EXIT                      
001890              UNTIL WS-WIDE-EOF = "Y".                                    
001900     CLOSE    DC-SCENARIO-WIDE-FILE.                                      
001910*                                                                         
001920 BB010-EXIT.                                                              
001930     EXIT SECTION.                                                        
001940*                                                                         
001950 BB011-READ-WIDE               SECTION.                                   
001960***************************************                                   
001970*                                                                         
001980     READ     DC-SCENARIO-WIDE-FILE                                       
001990              AT END MOVE "Y" TO WS-WIDE-EOF.                             
002000*                                                                         
002010 BB011-EXIT.                                                              
002020     EXIT SECTION.                                                        
002030*                                                                         
002040 BB012-WRITE-LONG               SECTION.                                  
002050****************************************                                  
002060*                                                                         
002070     MOVE     SCW-TICKER          TO SCL-TICKER.                          
002080     MOVE     SCW-COMPANY-NAME    TO SCL-COMPANY-NAME.                    
002090     MOVE     SCW-CURRENT-PRICE   TO SCL-CURRENT-PRICE.                   
002100     MOVE     SCW-WACC            TO SCL-WACC.                            
002110     MOVE     SCW-RISK-FREE       TO SCL-RISK-FREE.                       
002120     MOVE     SCW-TAX-RATE        TO SCL-TAX-RATE.                        
002130     MOVE     WS-PASS-NAME        TO SCL-SCENARIO.                        
002140*                                                                         
002150     IF       WS-PASS-NUMBER = 1                                          
002160              MOVE SCW-CONSERVATIVE-PRICE TO SCL-DCF-PRICE                
002170     ELSE                                                                 
002180       IF     WS-PASS-NUMBER = 2                                          
002190              MOVE SCW-BASE-PRICE TO SCL-DCF-PRICE                        
002200       ELSE                                                               
002210              MOVE SCW-OPTIMISTIC-PRICE TO SCL-DCF-PRICE                  
002220       END-IF                                                             
002230     END-IF.                                                              
002240*                                                                         
002250     WRITE    DC-SCENARIO-LONG-RECORD.                                    
002260     PERFORM  BB011-READ-WIDE        THRU BB011-EXIT.                     
002270*                                                                         
002280 BB012-EXIT.                                                              
002290     EXIT SECTION.                                                        
002300*                                                                         
