000100*******************************************                               
000110*                                          *                              
000120*  CALL LINKAGE - DC000 TO/FROM DC100     *                               
000130*    (VALUATION CORE)                     *                               
000140*    COPIED INTO DC000 WORKING-STORAGE    *                               
000150*    (AS WS-DC100-LINKAGE, REPLACING)     *                               
000160*    AND INTO DC100 LINKAGE SECTION       *                               
000170*    UNCHANGED.                           *                               
000180*******************************************                               
000190*                                                                         
000200* 10/03/26 RJM - CREATED.                                                 
000210* 19/03/26 RJM - ADDED OUT-FCF-TBL, DC200 NEEDED THE 10 PROJECTED         
000220*                FCFS AS WELL AS THE TOTALS, SAVES RECOMPUTING THE        
000230*                                                                         
000240 01  DC100-LINKAGE.                                                       
000250     03  L1-IN-TICKER                PIC X(10).                           
000260     03  L1-IN-COMPANY-NAME          PIC X(30).                           
000270     03  L1-IN-CURRENT-PRICE         PIC S9(7)V99   COMP-3.               
000280     03  L1-IN-SHARES-OUT            PIC 9(12)      COMP.                 
000290     03  L1-IN-BETA                  PIC S9(1)V9(4) COMP-3.               
000300     03  L1-IN-BETA-FLAG             PIC X.                               
000310     03  L1-IN-MARKET-CAP            PIC S9(13)     COMP-3.               
000320     03  L1-IN-CASH                  PIC S9(13)     COMP-3.               
000330     03  L1-IN-TOTAL-DEBT            PIC S9(13)     COMP-3.               
000340     03  L1-IN-TOTAL-DEBT-FLAG       PIC X.                               
000350     03  L1-IN-LONG-TERM-DEBT        PIC S9(13)     COMP-3.               
000360     03  L1-IN-SHORT-TERM-DEBT       PIC S9(13)     COMP-3.               
000370     03  L1-IN-INTEREST-EXPENSE      PIC S9(13)     COMP-3.               
000380     03  L1-IN-INT-EXP-FLAG          PIC X.                               
000390     03  L1-IN-TAX-EXPENSE           PIC S9(13)     COMP-3.               
000400     03  L1-IN-PRETAX-INCOME         PIC S9(13)     COMP-3.               
000410     03  L1-IN-TAX-FLAG              PIC X.                               
000420     03  L1-IN-GROWTH-MULT           PIC S9(1)V9(6) COMP-3.               
000430     03  L1-IN-HISTORY-COUNT         PIC 99         COMP.                 
000440     03  L1-IN-HISTORY-TBL           OCCURS 10.                           
000450         05  L1-HIS-FISCAL-YEAR      PIC 9(4)       COMP.                 
000460         05  L1-HIS-REVENUE          PIC S9(13)     COMP-3.               
000470         05  L1-HIS-EBIT             PIC S9(13)     COMP-3.               
000480         05  L1-HIS-EBIT-FLAG        PIC X.                               
000490         05  L1-HIS-DEPR-AMORT       PIC S9(13)     COMP-3.               
000500         05  L1-HIS-DA-FLAG          PIC X.                               
000510         05  L1-HIS-WORKING-CAPITAL  PIC S9(13)     COMP-3.               
000520         05  L1-HIS-WC-FLAG          PIC X.                               
000530         05  L1-HIS-CAPEX            PIC S9(13)     COMP-3.               
000540         05  L1-HIS-CAPEX-FLAG       PIC X.                               
000550     03  L1-OUT-VALID                PIC X.                               
000560*                                        Y OR N                           
000570     03  L1-OUT-ERROR-MSG            PIC X(40).                           
000580     03  L1-OUT-WACC                 PIC S9(1)V9(6) COMP-3.               
000590     03  L1-OUT-RISK-FREE            PIC S9(1)V9(6) COMP-3.               
000600     03  L1-OUT-MARKET-PREMIUM       PIC S9(1)V9(6) COMP-3.               
000610     03  L1-OUT-TAX-RATE             PIC S9(1)V9(6) COMP-3.               
000620     03  L1-OUT-PRETAX-COST-OF-DEBT  PIC S9(1)V9(6) COMP-3.               
000630     03  L1-OUT-TOTAL-DEBT           PIC S9(13)     COMP-3.               
000640     03  L1-OUT-AVG-GROWTH           PIC S9(1)V9(6) COMP-3.               
000650     03  L1-OUT-SCEN-INIT-GROWTH     PIC S9(1)V9(6) COMP-3.               
000660     03  L1-OUT-EBIT-MARGIN-MEDIAN   PIC S9(1)V9(6) COMP-3.               
000670     03  L1-OUT-DA-RATIO-MEDIAN      PIC S9(1)V9(6) COMP-3.               
000680     03  L1-OUT-WC-RATIO-MEDIAN      PIC S9(1)V9(6) COMP-3.               
000690     03  L1-OUT-CAPEX-RATIO-USED     PIC S9(1)V9(6) COMP-3.               
000700     03  L1-OUT-CAPEX-RATIO-FLAG     PIC X.                               
000710     03  L1-OUT-DCF-PRICE            PIC S9(9)V99   COMP-3.               
000720     03  L1-OUT-FCF-TBL              OCCURS 10                            
000730                                      PIC S9(9)V99   COMP-3.              
000740     03  FILLER                      PIC X(08).                           
000750*                                                                         
