000100*******************************************                               
000110*                                          *                              
000120*  FILE CONTROL - SENSITIVITY FILE        *                               
000130*     (OUTPUT - LINE SEQUENTIAL)          *                               
000140*******************************************                               
000150*                                                                         
000160* 11/03/26 RJM - CREATED.                                                 
000170*                                                                         
000180 SELECT  DC-SENSITIVITY-FILE  ASSIGN TO "DCSNS"                           
000190     ORGANIZATION LINE SEQUENTIAL                                         
000200     FILE STATUS IS DCS-STATUS.                                           
000210*                                                                         
