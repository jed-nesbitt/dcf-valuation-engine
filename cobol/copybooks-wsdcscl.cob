000100*******************************************                               
000110*                                          *                              
000120*  WORKING STORAGE - SCENARIO-LONG        *                               
000130*    OUTPUT RECORD (3 PER VALUED          *                               
000140*    COMPANY, GROUPED BY SCENARIO)        *                               
000150*******************************************                               
000160*                                                                         
000170* 10/03/26 RJM - CREATED.                                                 
000180* 02/04/26 PJH - REQUEST 2607 - BACK TO DELIMITED DISPLAY TEXT,           
000190*                SEE WSDCSCW FOR THE REASON.  SCENARIO VALUES             
000200*                CORRECTED TO THE LOWER-CASE FORM THE SPREADSHEET         
000210*                MACRO MATCHES ON (SEE DC300 BB010).                      
000220*                                                                         
000230 01  DC-SCENARIO-LONG-RECORD.                                             
000240     03  SCL-TICKER               PIC X(10).                              
000250     03  FILLER                   PIC X       VALUE ",".                  
000260     03  SCL-COMPANY-NAME         PIC X(30).                              
000270     03  FILLER                   PIC X       VALUE ",".                  
000280     03  SCL-CURRENT-PRICE        PIC -9(7).99.                           
000290     03  FILLER                   PIC X       VALUE ",".                  
000300     03  SCL-WACC                 PIC -9.999999.                          
000310     03  FILLER                   PIC X       VALUE ",".                  
000320     03  SCL-RISK-FREE            PIC -9.999999.                          
000330     03  FILLER                   PIC X       VALUE ",".                  
000340     03  SCL-TAX-RATE             PIC -9.999999.                          
000350     03  FILLER                   PIC X       VALUE ",".                  
000360     03  SCL-SCENARIO             PIC X(18).                              
000370*                                   "conservative_price"/                 
000380*                                   "base_price"/"optimistic_price        
000390     03  FILLER                   PIC X       VALUE ",".                  
000400     03  SCL-DCF-PRICE            PIC -9(9).99.                           
000410     03  FILLER                   PIC X(08)   VALUE SPACES.               
000420*                                                                         
000430* 02/04/26 PJH - HEADER RECORD ADDED - SAME FD, WRITTEN ONCE BY           
000440*                BB013-WRITE-SCL-HEADER BEFORE THE MELT LOOP.             
000450*                                                                         
000460 01  DC-SCL-HEADER-RECORD.                                                
000470     03  SCL-H-TEXT-1             PIC X(49)   VALUE                       
000480         "TICKER,COMPANY-NAME,CURRENT-PRICE,WACC,RISK-FREE,".             
000490     03  SCL-H-TEXT-2             PIC X(27)   VALUE                       
000500         "TAX-RATE,SCENARIO,DCF-PRICE".                                   
000510     03  FILLER                   PIC X(16)   VALUE SPACES.               
000520*                                                                         
