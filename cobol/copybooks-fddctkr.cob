000100*******************************************                               
000110*                                          *                              
000120*  FD - TICKER REQUEST FILE                *                              
000130*******************************************                               
000140*                                                                         
000150* 09/03/26 RJM - CREATED.                                                 
000160*                                                                         
000170 FD  DC-TICKER-FILE                                                       
000180     RECORD CONTAINS 20 CHARACTERS.                                       
000190 COPY "COPYBOOKS-WSDCTKR.COB".                                            
000200*                                                                         
