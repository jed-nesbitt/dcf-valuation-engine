000100*******************************************                               
000110*                                          *                              
000120*  FILE CONTROL - FINANCIAL HISTORY FILE  *                               
000130*     (INPUT - LINE SEQUENTIAL)           *                               
000140*******************************************                               
000150*                                                                         
000160* 09/03/26 RJM - CREATED.                                                 
000170*                                                                         
000180 SELECT  DC-HISTORY-FILE    ASSIGN TO "DCHIS"                             
000190     ORGANIZATION LINE SEQUENTIAL                                         
000200     FILE STATUS IS DCH-STATUS.                                           
000210*                                                                         
